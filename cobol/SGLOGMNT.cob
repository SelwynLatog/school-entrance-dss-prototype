000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SGLOGMNT.
000300 AUTHOR. R. MERCADO.
000400 INSTALLATION. CAMPUS SAFETY AND SECURITY SYSTEMS GROUP.
000500 DATE-WRITTEN. 06/03/91.
000600 DATE-COMPILED.
000700 SECURITY. CAMPUS SAFETY DATA - AUTHORIZED PERSONNEL ONLY.
000800 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER. IBM-3090.
001100 OBJECT-COMPUTER. IBM-3090.
001200 SPECIAL-NAMES.
001300     CLASS SG-VALID-YES-NO IS 'Y' 'N'
001400     UPSI-0 ON  STATUS IS SG-RERUN-REQUESTED
001500             OFF STATUS IS SG-NOT-RERUN.
001600 INPUT-OUTPUT SECTION.
001700 FILE-CONTROL.
001800     SELECT MAINT-TRANS-FILE ASSIGN TO MAINTIN
001900         FILE STATUS IS WS-MAINTIN-FS.
002000     SELECT ITEM-LOG-FILE ASSIGN TO ITEMLOG
002100         ORGANIZATION IS INDEXED
002200         ACCESS MODE IS DYNAMIC
002300         RECORD KEY IS SG-ITEM-ID
002400         FILE STATUS IS WS-ITEMLOG-FS.
002500     SELECT STUDENT-LOG-FILE ASSIGN TO STUDLOG
002600         ORGANIZATION IS INDEXED
002700         ACCESS MODE IS DYNAMIC
002800         RECORD KEY IS SG-STU-ID
002900         FILE STATUS IS WS-STUDLOG-FS.
003000 DATA DIVISION.
003100 FILE SECTION.
003200 FD  MAINT-TRANS-FILE
003300     RECORDING MODE IS F
003400     BLOCK CONTAINS 0 RECORDS
003500     LABEL RECORDS ARE STANDARD.
003600 01  MAINT-TRANS-FILE-REC           PIC X(161).
003700 FD  ITEM-LOG-FILE
003800     RECORD CONTAINS 169 CHARACTERS
003900     LABEL RECORDS ARE STANDARD.
004000     COPY SGITMREC.
004100 FD  STUDENT-LOG-FILE
004200     RECORD CONTAINS 82 CHARACTERS
004300     LABEL RECORDS ARE STANDARD.
004400     COPY SGSTUREC.
004500********************************************************************
004600*                                                                  *
004700*A    ABSTRACT..                                                   *
004800*  SGLOGMNT MAINTAINS THE CAMPUS ITEM LOG AND STUDENT LOG MASTER   *
004900*  FILES THAT SGGATEDS READS EACH DAY.  IT READS A FILE OF         *
005000*  MAINTENANCE TRANSACTIONS (REGISTER ITEM, RELEASE ITEM,          *
005100*  REGISTER STUDENT, LINK VIOLATION, UNLINK VIOLATION) AND         *
005200*  APPLIES EACH ONE AGAINST THE INDEXED ITEM LOG AND STUDENT LOG   *
005300*  FILES, REJECTING TRANSACTIONS THAT FAIL VALIDATION.             *
005400*                                                                  *
005500*J    JCL..                                                        *
005600*                                                                  *
005700* //SGLOGMNT EXEC PGM=SGLOGMNT                                     *
005800* //SYSOUT   DD SYSOUT=*                                           *
005900* //MAINTIN  DD DSN=SCH.SAFETY.MAINT.DAILY,DISP=SHR                *
006000* //ITEMLOG  DD DSN=SCH.SAFETY.ITEMLOG.MASTER,DISP=OLD             *
006100* //STUDLOG  DD DSN=SCH.SAFETY.STUDLOG.MASTER,DISP=OLD             *
006200* //SYSIPT   DD DUMMY                                              *
006300* //*                                                              *
006400*                                                                  *
006500*P    ENTRY PARAMETERS..                                           *
006600*     NONE.                                                        *
006700*                                                                  *
006800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
006900*     I/O ERROR ON FILES.                                          *
007000*     DUPLICATE STUDENT-ID ON REGISTER STUDENT.                    *
007100*     ITEM-ID OR STUDENT-ID NOT FOUND ON RELEASE/LINK/UNLINK.       *
007200*     UNRECOGNIZED TRANSACTION CODE.                                *
007300*                                                                  *
007400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
007500*     NONE - ALL LOGIC IS RESIDENT IN THIS PROGRAM.                *
007600*                                                                  *
007700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
007800*     NONE.                                                        *
007900*                                                                  *
008000********************************************************************
008100*                                                                  *
008200*    CHANGE LOG                                                    *
008300*                                                                  *
008400*    06-03-91  RDM   ORIGINAL PROGRAM FOR ITEM/STUDENT LOG         *
008500*                    MAINTENANCE, REQUEST GLC-018.                 *
008600*    01-22-92  RDM   ADDED OUTSIDER YEAR-LEVEL EDIT ON REGISTER    *
008700*                    STUDENT - GLC-021.                            *
008800*    08-14-93  JC    CORRECTED NEXT-ITEM-ID DETERMINATION TO       *
008900*                    SCAN FULL FILE INSTEAD OF LAST BLOCK ONLY -   *
009000*                    TICKET GLC-030.                               *
009100*    03-02-95  TKO   UNLINK VIOLATION NO LONGER ALLOWED TO DRIVE   *
009200*                    COUNT NEGATIVE - GLC-044.                     *
009300*    11-09-98  TKO   Y2K REMEDIATION - LOG-DATE AND ENROLLMENT     *
009400*                    DATE WIDENED TO 4-DIGIT CENTURY TO MATCH      *
009500*                    ITEM LOG AND STUDENT LOG MASTERS -            *
009600*                    PROJECT Y2K-SCH-14.                           *
009700*    02-26-99  TKO   Y2K REMEDIATION - VERIFIED RUN-DATE STAMP     *
009800*                    ON REGISTERED ITEMS SHOWS 4-DIGIT YEAR -      *
009900*                    PROJECT Y2K-SCH-14 FOLLOW-UP.                 *
010000*    05-17-01  MV    ADDED REJECT COUNTER FOR UNRECOGNIZED         *
010100*                    TRANSACTION CODES - GLC-067.                  *
010200*    09-28-04  AEP   CHANGED NEXT-ITEM-ID SCAN TO USE START/READ   *
010300*                    NEXT INSTEAD OF FULL SEQUENTIAL PASS AFTER    *
010400*                    ITEM LOG FILE CONVERTED TO VSAM KSDS -        *
010500*                    GLC-081.                                      *
010550*    08-21-07  AEP   RECAST PROCEDURE DIVISION INTO NUMBERED       *
010560*                    PARAGRAPHS WITH PERFORM...THRU RANGES AND     *
010570*                    GO TO 999-ABEND ON I/O ERRORS, TO MATCH       *
010580*                    SGGATEDS HOUSE STANDARD PER SHOP AUDIT -      *
010590*                    GLC-102.                                      *
010591*    09-04-07  AEP   ADDED BLANK-FIELD EDIT FOR STUDENT-ID,        *
010592*                    NAME AND COURSE ON REGISTER STUDENT - A       *
010593*                    BLANK NAME WAS REACHING STUDLOG.  SHOP        *
010594*                    AUDIT FOLLOW-UP - GLC-103.                    *
010595*    02-11-08  AEP   130-DETERMINE-NEXT-ITEM-ID WAS ADDING 1 TO    *
010596*                    WS-NEXT-ITEM-ID AND 221-REGISTER-ITEM ADDED   *
010597*                    1 AGAIN BEFORE ASSIGNMENT - FIRST ITEM OF     *
010598*                    EVERY RUN SKIPPED AN ID.  REMOVED THE ADD     *
010599*                    FROM 130 - SHOP AUDIT FOLLOW-UP - GLC-105.    *
010600*                                                                  *
010700********************************************************************
010800 EJECT
010900 WORKING-STORAGE SECTION.
011000 01  FILLER                          PIC X(32)
011100     VALUE 'SGLOGMNT WORKING STORAGE BEGINS'.
011150 77  HWORD                           COMP PIC S9(04) VALUE +7.
011160 77  BINARY1                         COMP PIC S9(04) VALUE +1.
011200********************************************************************
011300*    RECORD LAYOUTS                                                *
011400********************************************************************
011500 COPY SGMNTREC.
011600 EJECT
011700********************************************************************
011800*    READ ONLY CONSTANTS AND SWITCHES                              *
011900********************************************************************
012000 01  READ-ONLY-WORK-AREA.
012300     05 MSG01-IO-ERROR            PIC X(19)
012400                                  VALUE 'I/O ERROR ON FILE -'.
012500     05 WS-MSG-DUP-STUDENT        PIC X(45)
012600        VALUE 'REJECTED - DUPLICATE STUDENT-ID -           '.
012700     05 WS-MSG-BAD-YEAR           PIC X(45)
012800        VALUE 'REJECTED - YEAR LEVEL INVALID FOR STATUS -  '.
012850     05 WS-MSG-BLANK-FIELD        PIC X(45)
012860        VALUE 'REJECTED - ID, NAME OR COURSE BLANK -       '.
012900     05 WS-MSG-ITEM-NOT-FOUND     PIC X(45)
013000        VALUE 'REJECTED - ITEM-ID NOT FOUND -              '.
013100     05 WS-MSG-STUDENT-NOT-FOUND  PIC X(45)
013200        VALUE 'REJECTED - STUDENT-ID NOT FOUND -           '.
013300     05 WS-MSG-BAD-TRANS-CODE     PIC X(45)
013400        VALUE 'REJECTED - UNRECOGNIZED TRANSACTION CODE -  '.
013500* SWITCHES AREA
013600 01  WS-SWITCHES.
013700     05 END-OF-TRANS-FILE-SW      PIC X(01) VALUE 'N'.
013800        88 END-OF-TRANS-FILE          VALUE 'Y'.
013900        88 NOT-END-OF-TRANS-FILE      VALUE 'N'.
014000     05 END-OF-ITEMLOG-SW         PIC X(01) VALUE 'N'.
014100        88 END-OF-ITEMLOG              VALUE 'Y'.
014200        88 NOT-END-OF-ITEMLOG          VALUE 'N'.
014300 EJECT
014400********************************************************************
014500*    FILE STATUS WORK AREA                                         *
014600********************************************************************
014700 01  WS-FILE-STATUSES.
014800     05 WS-MAINTIN-FS             PIC X(02).
014900        88 MAINTIN-OK                 VALUE '00'.
015000        88 MAINTIN-EOF                VALUE '10'.
015100     05 WS-ITEMLOG-FS             PIC X(02).
015200        88 ITEMLOG-OK                 VALUE '00'.
015300        88 ITEMLOG-EOF                VALUE '10'.
015400        88 ITEMLOG-NOTFND             VALUE '23'.
015500     05 WS-STUDLOG-FS             PIC X(02).
015600        88 STUDLOG-OK                 VALUE '00'.
015700        88 STUDLOG-NOTFND             VALUE '23'.
015800 EJECT
015900********************************************************************
016000*                V A R I A B L E   D A T A   A R E A S             *
016100********************************************************************
016200 01  VARIABLE-WORK-AREA.
016300     05 WS-RUN-DATE-YYMMDD        PIC 9(08).
016400     05 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-YYMMDD.
016500        10 WS-RUN-CCYY            PIC 9(04).
016600        10 WS-RUN-MM              PIC 9(02).
016700        10 WS-RUN-DD              PIC 9(02).
016800     05 WS-RUN-TIME-HHMMSS        PIC 9(06) VALUE ZERO.
016900     05 WS-NEXT-ITEM-ID           PIC S9(07) COMP VALUE ZERO.
017000     05 WS-NEXT-ITEM-ID-BYTES REDEFINES WS-NEXT-ITEM-ID
017100                              PIC X(04).
017200 EJECT
017300********************************************************************
017400*    CONTROL TOTALS                                                *
017500********************************************************************
017600 01  WS-CONTROL-TOTALS.
017700     05 WS-TRANS-READ-CNT         PIC S9(07) COMP VALUE ZERO.
017800     05 WS-TRANS-REJECT-CNT       PIC S9(07) COMP VALUE ZERO.
017900     05 WS-ITEMS-REGISTERED-CNT   PIC S9(07) COMP VALUE ZERO.
018000     05 WS-ITEMS-RELEASED-CNT     PIC S9(07) COMP VALUE ZERO.
018100     05 WS-STUDENTS-REGISTERED-CNT PIC S9(07) COMP VALUE ZERO.
018200     05 WS-VIOLATIONS-LINKED-CNT  PIC S9(07) COMP VALUE ZERO.
018300     05 WS-VIOLATIONS-UNLINKED-CNT PIC S9(07) COMP VALUE ZERO.
018400 01  WS-CONTROL-TOTALS-BYTES REDEFINES WS-CONTROL-TOTALS
018500                             PIC X(28).
018600 EJECT
018700********************************************************************
018800*                        PROCEDURE DIVISION                        *
018900********************************************************************
019000 PROCEDURE DIVISION.
019100     PERFORM 000-MAINLINE.
019200     STOP RUN.
019300********************************************************************
019400*                   000-MAINLINE                                   *
019500********************************************************************
019600 000-MAINLINE.
019700     PERFORM 100-INITIALIZATION
019800         THRU 10099-INITIALIZATION-EXIT
019900     PERFORM 200-PROCESS-MAINLINE
020000         THRU 20099-PROCESS-MAINLINE-EXIT
020100         UNTIL END-OF-TRANS-FILE
020200     PERFORM 300-TERMINATION
020300         THRU 30099-TERMINATION-EXIT
020400     .
020500********************************************************************
020600*                  100-INITIALIZATION                              *
020700********************************************************************
020800 100-INITIALIZATION.
020900     INITIALIZE WS-CONTROL-TOTALS
021000     SET NOT-END-OF-TRANS-FILE TO TRUE
021100     SET NOT-END-OF-ITEMLOG TO TRUE
021200     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE YYYYMMDD
021300     ACCEPT WS-RUN-TIME-HHMMSS FROM TIME
021400     PERFORM 110-OPEN-FILES
021500         THRU 11099-OPEN-FILES-EXIT
021600     PERFORM 130-DETERMINE-NEXT-ITEM-ID
021700         THRU 13099-DETERMINE-NEXT-ITEM-ID-EXIT
021800     .
021900 10099-INITIALIZATION-EXIT.
022000     EXIT.
022100 110-OPEN-FILES.
022200     OPEN INPUT MAINT-TRANS-FILE
022300     IF NOT MAINTIN-OK
022400        DISPLAY MSG01-IO-ERROR ' MAINTIN ' WS-MAINTIN-FS
022500        GO TO 999-ABEND
022600     END-IF
022700     OPEN I-O ITEM-LOG-FILE
022800     IF NOT ITEMLOG-OK
022900        DISPLAY MSG01-IO-ERROR ' ITEMLOG ' WS-ITEMLOG-FS
023000        GO TO 999-ABEND
023100     END-IF
023200     OPEN I-O STUDENT-LOG-FILE
023300     IF NOT STUDLOG-OK
023400        DISPLAY MSG01-IO-ERROR ' STUDLOG ' WS-STUDLOG-FS
023500        GO TO 999-ABEND
023600     END-IF
023700     .
023800 11099-OPEN-FILES-EXIT.
023900     EXIT.
024000 130-DETERMINE-NEXT-ITEM-ID.
024100     MOVE ZERO TO WS-NEXT-ITEM-ID
024200     MOVE ZERO TO SG-ITEM-ID
024300     START ITEM-LOG-FILE KEY IS NOT LESS THAN SG-ITEM-ID
024400        INVALID KEY SET END-OF-ITEMLOG TO TRUE
024500     END-START
024600     PERFORM 131-SCAN-ITEM-LOG-MAX
024700         THRU 13199-SCAN-ITEM-LOG-MAX-EXIT
024800         UNTIL END-OF-ITEMLOG
024900     SET NOT-END-OF-ITEMLOG TO TRUE
025100     .
025200 13099-DETERMINE-NEXT-ITEM-ID-EXIT.
025300     EXIT.
025400 131-SCAN-ITEM-LOG-MAX.
025500     READ ITEM-LOG-FILE NEXT RECORD
025600        AT END SET END-OF-ITEMLOG TO TRUE
025700        NOT AT END MOVE SG-ITEM-ID TO WS-NEXT-ITEM-ID
025800     END-READ
025900     .
026000 13199-SCAN-ITEM-LOG-MAX-EXIT.
026100     EXIT.
026200********************************************************************
026300*                  200-PROCESS-MAINLINE                            *
026400********************************************************************
026500 200-PROCESS-MAINLINE.
026600     PERFORM 210-READ-TRANSACTION
026700         THRU 21099-READ-TRANSACTION-EXIT
026800     IF NOT END-OF-TRANS-FILE
026900        PERFORM 220-PROCESS-TRANSACTION
027000            THRU 22099-PROCESS-TRANSACTION-EXIT
027100     END-IF
027200     .
027300 20099-PROCESS-MAINLINE-EXIT.
027400     EXIT.
027500 210-READ-TRANSACTION.
027600     READ MAINT-TRANS-FILE INTO SG-MAINT-RECORD
027700        AT END SET END-OF-TRANS-FILE TO TRUE
027800        NOT AT END ADD 1 TO WS-TRANS-READ-CNT
027900     END-READ
028000     .
028100 21099-READ-TRANSACTION-EXIT.
028200     EXIT.
028300 220-PROCESS-TRANSACTION.
028400     EVALUATE TRUE
028500        WHEN SG-MNT-REG-ITEM
028600           PERFORM 221-REGISTER-ITEM
028700               THRU 22199-REGISTER-ITEM-EXIT
028800        WHEN SG-MNT-REL-ITEM
028900           PERFORM 222-RELEASE-ITEM
029000               THRU 22299-RELEASE-ITEM-EXIT
029100        WHEN SG-MNT-REG-STUDENT
029200           PERFORM 223-REGISTER-STUDENT
029300               THRU 22399-REGISTER-STUDENT-EXIT
029400        WHEN SG-MNT-LINK-VIOL
029500           PERFORM 224-LINK-VIOLATION
029600               THRU 22499-LINK-VIOLATION-EXIT
029700        WHEN SG-MNT-UNLINK-VIOL
029800           PERFORM 225-UNLINK-VIOLATION
029900               THRU 22599-UNLINK-VIOLATION-EXIT
030000        WHEN OTHER
030100           PERFORM 229-REJECT-UNKNOWN-CODE
030200               THRU 22999-REJECT-UNKNOWN-CODE-EXIT
030300     END-EVALUATE
030400     .
030500 22099-PROCESS-TRANSACTION-EXIT.
030600     EXIT.
030700 221-REGISTER-ITEM.
030800     INITIALIZE SG-ITEM-RECORD
030900     ADD 1 TO WS-NEXT-ITEM-ID
031000     MOVE WS-NEXT-ITEM-ID     TO SG-ITEM-ID
031100     MOVE SG-MNT-STUDENT-ID   TO SG-ITEM-STUDENT-ID
031200     MOVE SG-MNT-ITEM-NAME    TO SG-ITEM-NAME
031300     MOVE SG-MNT-ITEM-BRAND   TO SG-ITEM-BRAND
031400     MOVE SG-MNT-ITEM-PRIMARY-CAT TO SG-ITEM-PRIMARY-CAT
031500     MOVE SG-MNT-ITEM-SECOND-CAT  TO SG-ITEM-SECONDARY-CAT
031600     MOVE SG-MNT-ITEM-FUNCTION    TO SG-ITEM-FUNCTION
031700     MOVE SG-MNT-ITEM-CTX         TO SG-ITEM-CONSUMPTION-CTX
031800     MOVE SG-MNT-ITEM-USAGE       TO SG-ITEM-USAGE-TYPE
031900     MOVE SG-MNT-ITEM-REPLACE     TO SG-ITEM-REPLACE
032000     MOVE SG-MNT-ITEM-QUANTITY    TO SG-ITEM-QUANTITY
032100     SET SG-ITEMST-HELD           TO TRUE
032200     MOVE WS-RUN-DATE-YYMMDD      TO SG-ITEM-LOG-DATE
032300     MOVE WS-RUN-TIME-HHMMSS      TO SG-ITEM-LOG-TIME
032400     WRITE SG-ITEM-RECORD
032500     IF ITEMLOG-OK
032600        ADD 1 TO WS-ITEMS-REGISTERED-CNT
032700        PERFORM 240-LINK-STUDENT-VIOLATION
032800            THRU 24099-LINK-STUDENT-VIOLATION-EXIT
032900     ELSE
033000        DISPLAY MSG01-IO-ERROR ' ITEMLOG ' WS-ITEMLOG-FS
033100        GO TO 999-ABEND
033200     END-IF
033300     .
033400 22199-REGISTER-ITEM-EXIT.
033500     EXIT.
033600 222-RELEASE-ITEM.
033700     MOVE SG-MNT-ITEM-ID TO SG-ITEM-ID
033800     READ ITEM-LOG-FILE
033900        INVALID KEY
034000           DISPLAY WS-MSG-ITEM-NOT-FOUND SG-MNT-ITEM-ID
034100           ADD 1 TO WS-TRANS-REJECT-CNT
034200        NOT INVALID KEY
034300           SET SG-ITEMST-RELEASED TO TRUE
034400           REWRITE SG-ITEM-RECORD
034500           IF ITEMLOG-OK
034600              ADD 1 TO WS-ITEMS-RELEASED-CNT
034700           ELSE
034800              DISPLAY MSG01-IO-ERROR ' ITEMLOG ' WS-ITEMLOG-FS
034900              GO TO 999-ABEND
035000           END-IF
035100     END-READ
035200     .
035300 22299-RELEASE-ITEM-EXIT.
035400     EXIT.
035500 223-REGISTER-STUDENT.
035600     MOVE SG-MNT-STUDENT-ID TO SG-STU-ID
035700     READ STUDENT-LOG-FILE
035800        INVALID KEY
035900           PERFORM 2231-EDIT-AND-WRITE-STUDENT
036000               THRU 22319-EDIT-AND-WRITE-STUDENT-EXIT
036100        NOT INVALID KEY
036200           DISPLAY WS-MSG-DUP-STUDENT SG-MNT-STUDENT-ID
036300           ADD 1 TO WS-TRANS-REJECT-CNT
036400     END-READ
036500     .
036600 22399-REGISTER-STUDENT-EXIT.
036700     EXIT.
036800 2231-EDIT-AND-WRITE-STUDENT.
036810     IF SG-MNT-STUDENT-ID = SPACES
036820        OR SG-MNT-STU-NAME = SPACES
036830        OR SG-MNT-STU-COURSE = SPACES
036840        DISPLAY WS-MSG-BLANK-FIELD SG-MNT-STUDENT-ID
036850        ADD 1 TO WS-TRANS-REJECT-CNT
036860     ELSE
036870        IF (SG-MNT-STU-STATUS = 'OUTSIDER  ' AND
036880            SG-MNT-STU-YEAR NOT = 0)
036890           OR (SG-MNT-STU-STATUS NOT = 'OUTSIDER  ' AND
036900               (SG-MNT-STU-YEAR < 1 OR SG-MNT-STU-YEAR > 6))
036910           DISPLAY WS-MSG-BAD-YEAR SG-MNT-STUDENT-ID
036920           ADD 1 TO WS-TRANS-REJECT-CNT
036930        ELSE
036940           INITIALIZE SG-STUDENT-RECORD
036950           MOVE SG-MNT-STUDENT-ID    TO SG-STU-ID
036960           MOVE SG-MNT-STU-NAME      TO SG-STU-NAME
036970           MOVE SG-MNT-STU-COURSE    TO SG-STU-COURSE
036980           MOVE SG-MNT-STU-YEAR      TO SG-STU-YEAR-LEVEL
036990           MOVE SG-MNT-STU-STATUS    TO SG-STU-STATUS
037000           MOVE SG-MNT-STU-ENROLL-DATE TO SG-STU-ENROLL-DATE
037010           MOVE ZERO                 TO SG-STU-VIOL-CNT
037020           WRITE SG-STUDENT-RECORD
037030           IF STUDLOG-OK
037040              ADD 1 TO WS-STUDENTS-REGISTERED-CNT
037050           ELSE
037060              DISPLAY MSG01-IO-ERROR ' STUDLOG ' WS-STUDLOG-FS
037070              GO TO 999-ABEND
037080           END-IF
037090        END-IF
037100     END-IF
037110     .
039300 22319-EDIT-AND-WRITE-STUDENT-EXIT.
039400     EXIT.
039500 224-LINK-VIOLATION.
039600     PERFORM 240-LINK-STUDENT-VIOLATION
039700         THRU 24099-LINK-STUDENT-VIOLATION-EXIT
039800     .
039900 22499-LINK-VIOLATION-EXIT.
040000     EXIT.
040100 225-UNLINK-VIOLATION.
040200     MOVE SG-MNT-STUDENT-ID TO SG-STU-ID
040300     READ STUDENT-LOG-FILE
040400        INVALID KEY
040500           DISPLAY WS-MSG-STUDENT-NOT-FOUND SG-MNT-STUDENT-ID
040600           ADD 1 TO WS-TRANS-REJECT-CNT
040700        NOT INVALID KEY
040800           IF SG-STU-VIOL-CNT > 0
040900              SUBTRACT 1 FROM SG-STU-VIOL-CNT
041000           END-IF
041100           REWRITE SG-STUDENT-RECORD
041200           IF STUDLOG-OK
041300              ADD 1 TO WS-VIOLATIONS-UNLINKED-CNT
041400           ELSE
041500              DISPLAY MSG01-IO-ERROR ' STUDLOG ' WS-STUDLOG-FS
041600              GO TO 999-ABEND
041700           END-IF
041800     END-READ
041900     .
042000 22599-UNLINK-VIOLATION-EXIT.
042100     EXIT.
042200 229-REJECT-UNKNOWN-CODE.
042300     DISPLAY WS-MSG-BAD-TRANS-CODE SG-MNT-TRANS-CODE
042400     ADD 1 TO WS-TRANS-REJECT-CNT
042500     .
042600 22999-REJECT-UNKNOWN-CODE-EXIT.
042700     EXIT.
042800 240-LINK-STUDENT-VIOLATION.
042900     IF SG-MNT-STUDENT-ID = SPACES
043000        CONTINUE
043100     ELSE
043200        MOVE SG-MNT-STUDENT-ID TO SG-STU-ID
043300        READ STUDENT-LOG-FILE
043400           INVALID KEY
043500              DISPLAY WS-MSG-STUDENT-NOT-FOUND SG-MNT-STUDENT-ID
043600           NOT INVALID KEY
043700              ADD 1 TO SG-STU-VIOL-CNT
043800              REWRITE SG-STUDENT-RECORD
043900              IF STUDLOG-OK
044000                 ADD 1 TO WS-VIOLATIONS-LINKED-CNT
044100              ELSE
044200                 DISPLAY MSG01-IO-ERROR ' STUDLOG ' WS-STUDLOG-FS
044300                 GO TO 999-ABEND
044400              END-IF
044500        END-READ
044600     END-IF
044700     .
044800 24099-LINK-STUDENT-VIOLATION-EXIT.
044900     EXIT.
045000********************************************************************
045100*                  300-TERMINATION                                 *
045200********************************************************************
045300 300-TERMINATION.
045400     PERFORM 310-CLOSE-FILES
045500         THRU 31099-CLOSE-FILES-EXIT
045600     PERFORM 320-DISPLAY-COUNTERS
045700         THRU 32099-DISPLAY-COUNTERS-EXIT
045800     .
045900 30099-TERMINATION-EXIT.
046000     EXIT.
046100 310-CLOSE-FILES.
046200     CLOSE MAINT-TRANS-FILE
046300     CLOSE ITEM-LOG-FILE
046400     CLOSE STUDENT-LOG-FILE
046500     .
046600 31099-CLOSE-FILES-EXIT.
046700     EXIT.
046800 320-DISPLAY-COUNTERS.
046900     DISPLAY 'SGLOGMNT PROCESSING COMPLETE'
047000     DISPLAY 'TRANSACTIONS READ:          ' WS-TRANS-READ-CNT
047100     DISPLAY 'TRANSACTIONS REJECTED:      ' WS-TRANS-REJECT-CNT
047200     DISPLAY 'ITEMS REGISTERED:           ' WS-ITEMS-REGISTERED-CNT
047300     DISPLAY 'ITEMS RELEASED:             ' WS-ITEMS-RELEASED-CNT
047400     DISPLAY 'STUDENTS REGISTERED:        ' WS-STUDENTS-REGISTERED-CNT
047500     DISPLAY 'VIOLATIONS LINKED:          ' WS-VIOLATIONS-LINKED-CNT
047600     DISPLAY 'VIOLATIONS UNLINKED:        ' WS-VIOLATIONS-UNLINKED-CNT
047700     .
047800 32099-DISPLAY-COUNTERS-EXIT.
047900     EXIT.
048000********************************************************************
048100*                  999-ABEND                                       *
048200********************************************************************
048300 999-ABEND.
048400     DISPLAY 'PROGRAM ABENDING - SGLOGMNT'
048500     MOVE 16 TO RETURN-CODE
048600     STOP RUN
048700     .
