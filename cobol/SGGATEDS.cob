000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SGGATEDS.
000300 AUTHOR. J. CARRERO.
000400 INSTALLATION. CAMPUS SAFETY AND SECURITY SYSTEMS GROUP.
000500 DATE-WRITTEN. 08/15/88.
000600 DATE-COMPILED.
000700 SECURITY. CAMPUS SAFETY DATA - AUTHORIZED PERSONNEL ONLY.
000800 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER. IBM-3090.
001100 OBJECT-COMPUTER. IBM-3090.
001200 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001400     CLASS SG-VALID-YES-NO IS 'Y' 'N'
001500     UPSI-0 ON  STATUS IS SG-RERUN-REQUESTED
001600             OFF STATUS IS SG-NOT-RERUN.
001700 INPUT-OUTPUT SECTION.
001800 FILE-CONTROL.
001900     SELECT STUDENT-MASTER ASSIGN TO STUMSTR
002000         FILE STATUS IS WS-STUMSTR-FS.
002100     SELECT ITEM-FILE ASSIGN TO ITEMIN
002200         FILE STATUS IS WS-ITEMIN-FS.
002300     SELECT DECISION-FILE ASSIGN TO DECOUT
002400         FILE STATUS IS WS-DECOUT-FS.
002500     SELECT STUDENT-MASTER-OUT ASSIGN TO STUMOUT
002600         FILE STATUS IS WS-STUMOUT-FS.
002700     SELECT DECISION-REPORT ASSIGN TO RPTOUT
002800         FILE STATUS IS WS-RPTOUT-FS.
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  STUDENT-MASTER
003200     RECORDING MODE IS F
003300     BLOCK CONTAINS 0 RECORDS
003400     LABEL RECORDS ARE STANDARD.
003500 01  STUDENT-MASTER-REC             PIC X(82).
003600 FD  ITEM-FILE
003700     RECORDING MODE IS F
003800     BLOCK CONTAINS 0 RECORDS
003900     LABEL RECORDS ARE STANDARD.
004000 01  ITEM-FILE-REC                  PIC X(169).
004100 FD  DECISION-FILE
004200     RECORDING MODE IS F
004300     BLOCK CONTAINS 0 RECORDS
004400     LABEL RECORDS ARE STANDARD.
004500 01  DECISION-FILE-REC              PIC X(143).
004600 FD  STUDENT-MASTER-OUT
004700     RECORDING MODE IS F
004800     BLOCK CONTAINS 0 RECORDS
004900     LABEL RECORDS ARE STANDARD.
005000 01  STUDENT-MASTER-OUT-REC         PIC X(82).
005100 FD  DECISION-REPORT
005200     RECORDING MODE IS F
005300     BLOCK CONTAINS 0 RECORDS
005400     LABEL RECORDS ARE STANDARD.
005500 01  REPORT-REC                     PIC X(132).
005600********************************************************************
005700*                                                                  *
005800*A    ABSTRACT..                                                   *
005900*  SGGATEDS IS THE ENTRANCE GATE DECISION ENGINE FOR THE CAMPUS    *
006000*  SINGLE-USE-PLASTIC AND CONTRABAND POLICY. FOR EVERY ITEM LOGGED *
006100*  AT THE GATE IT RUNS THE HARD CONTRABAND GATE, THE PLASTIC       *
006200*  POLICY RISK RUBRIC, AND THE THREAT/ACTION TABLES, WRITES ONE    *
006300*  DECISION RECORD PER ITEM, POSTS VIOLATIONS AGAINST THE STUDENT  *
006400*  MASTER, AND PRINTS THE GATE DECISION REPORT WITH CONTROL        *
006500*  TOTALS.                                                         *
006600*                                                                  *
006700*J    JCL..                                                        *
006800*                                                                  *
006900* //SGGATEDS EXEC PGM=SGGATEDS                                     *
007000* //SYSOUT   DD SYSOUT=*                                           *
007100* //STUMSTR  DD DSN=SCH.SAFETY.STUMSTR,DISP=SHR                    *
007200* //ITEMIN   DD DSN=SCH.SAFETY.ITEMLOG.DAILY,DISP=SHR              *
007300* //DECOUT   DD DSN=SCH.SAFETY.DECISION.DAILY,                     *
007400* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,                    *
007500* //            SPACE=(TRK,(5,5),RLSE),                            *
007600* //            DCB=(RECFM=FB,LRECL=143,BLKSIZE=0)                 *
007700* //STUMOUT  DD DSN=SCH.SAFETY.STUMSTR,DISP=OLD                    *
007800* //RPTOUT   DD SYSOUT=*                                           *
007900* //SYSIPT   DD DUMMY                                              *
008000* //*                                                              *
008100*                                                                  *
008200*P    ENTRY PARAMETERS..                                           *
008300*     NONE.                                                        *
008400*                                                                  *
008500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
008600*     I/O ERROR ON FILES.                                          *
008700*                                                                  *
008800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
008900*     NONE - ALL LOGIC IS RESIDENT IN THIS PROGRAM.                *
009000*                                                                  *
009100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
009200*     SG-RISK-TABLE  ---- RISK RUBRIC EXPLAINABILITY WORK TABLE    *
009300*     WS-STUDENT-TABLE --- IN-MEMORY STUDENT MASTER LOOKUP TABLE   *
009400*                                                                  *
009500********************************************************************
009600*                                                                  *
009700*    CHANGE LOG                                                    *
009800*                                                                  *
009900*    08-15-88  JC    ORIGINAL PROGRAM FOR GATE LOG CONVERSION      *
010000*                    PROJECT, REQUEST GLC-004.                     *
010100*    11-02-88  JC    ADDED STUDENT MASTER REWRITE STEP - GLC-011.  *
010200*    04-19-89  JC    CORRECTED QUANTITY BONUS CAP PER POLICY       *
010300*                    COMMITTEE MEMO 89-06 - GLC-017.               *
010400*    09-08-90  RDM   ADDED SECONDARY CATEGORY FACTOR TO RISK       *
010500*                    RUBRIC - GLC-025.                             *
010600*    02-14-91  RDM   REBALANCED FUNCTION AND CONTEXT WEIGHTS       *
010700*                    PER DSS COMMITTEE REVIEW - GLC-029.           *
010800*    07-30-92  JC    FIXED REJECT COUNT NOT INCLUDED IN REPORT     *
010900*                    TOTALS - TICKET GLC-033.                      *
011000*    01-11-93  RDM   ADDED ALERT SECTION TO DECISION REPORT FOR    *
011100*                    CRITICAL/HIGH THREAT ITEMS - GLC-038.         *
011200*    06-21-94  JC    CORRECTED VIOLATION COUNT NOT CAPPED AT       *
011300*                    9(03) WIDTH - GLC-041.                        *
011400*    10-03-95  TKO   ADDED STATUS LABEL TO DECISION RECORD PER     *
011500*                    SECURITY OFFICE REQUEST - GLC-047.            *
011600*    03-17-96  TKO   HARD POLICY GATE RESEQUENCED TO MATCH         *
011700*                    REVISED POLICY ORDER - GLC-052.               *
011800*    08-22-97  TKO   ADDED SHARP OBJECT AND CHEMICAL SUBSTANCE     *
011900*                    SECONDARY CATEGORIES - GLC-058.                *
012000*    11-09-98  TKO   Y2K REMEDIATION - LOG-DATE AND ENROLLMENT     *
012100*                    DATE WIDENED TO 4-DIGIT CENTURY, STUDENT      *
012200*                    MASTER CONVERTED - PROJECT Y2K-SCH-14.        *
012300*    02-26-99  TKO   Y2K REMEDIATION - VERIFIED RUN-DATE HEADING   *
012400*                    ON DECISION REPORT SHOWS 4-DIGIT YEAR -       *
012500*                    PROJECT Y2K-SCH-14 FOLLOW-UP.                 *
012600*    09-12-00  MV    ADDED QUANTITY BONUS EXPLANATION TEXT TO      *
012700*                    RISK FACTOR TABLE - GLC-064.                  *
012800*    05-04-02  MV    CORRECTED REPLACEABILITY HIGH/LOW MEANING     *
012900*                    PER POLICY COMMITTEE CLARIFICATION - GLC-071. *
013000*    12-11-03  MV    STUDENT LOOKUP CHANGED FROM BINARY TO         *
013100*                    SEQUENTIAL SEARCH AFTER TABLE SIZE INCREASE   *
013200*                    TO 2000 ENTRIES - GLC-079.                    *
013300*    07-19-05  AEP   ADDED OUTSIDER YEAR-LEVEL VALIDATION PER      *
013400*                    REGISTRAR MEMO - GLC-086.                     *
013500*    03-08-07  AEP   ADDED MITIGATING-FACTOR EXPLANATION TO RISK   *
013600*                    BREAKDOWN FOR DISCIPLINE COMMITTEE - GLC-093. *
013650*    08-14-07  AEP   ADDED GUARD ACTION-RECOMMENDATION TEXT TABLES *
013660*                    (THREAT-BASED AND PLASTIC-POLICY) TO ACTION   *
013670*                    RESOLVER PER SECURITY OFFICE AUDIT - GLC-101. *
013680*    04-18-08  AEP   331/3311 WAS COUNTING POSITIVE RISK FACTORS   *
013690*                    INSTEAD OF RANKING THEM - ADDED 3312/33121 TO *
013692*                    SELECTION-SORT THE TOP 3 BY SG-RF-CONTRIB FOR *
013694*                    THE EXPLANATION TRACE - GLC-104.              *
013700*                                                                  *
013800********************************************************************
013900 EJECT
014000 WORKING-STORAGE SECTION.
014100 01  FILLER                          PIC X(32)
014200     VALUE 'SGGATEDS WORKING STORAGE BEGINS'.
014220 77  HWORD                           COMP PIC S9(04) VALUE +7.
014240 77  BINARY1                         COMP PIC S9(04) VALUE +1.
014300********************************************************************
014400*    RECORD LAYOUTS                                                *
014500********************************************************************
014600 COPY SGITMREC.
014700 EJECT
014800 COPY SGSTUREC.
014900 EJECT
015000 COPY SGDECREC.
015100 EJECT
015200 COPY SGRSKTBL.
015300 EJECT
015400********************************************************************
015500*    READ ONLY CONSTANTS AND SWITCHES                              *
015600********************************************************************
015700 01  READ-ONLY-WORK-AREA.
016000     05 MSG01-IO-ERROR            PIC X(19)
016100                                  VALUE 'I/O ERROR ON FILE -'.
016200     05 WS-MSG-STUDENT-NOT-FOUND  PIC X(45)
016300        VALUE 'WARNING - STUDENT NOT FOUND, NOT LINKED -   '.
016400     05 WS-MSG-ITEM-INVALID       PIC X(45)
016500        VALUE 'REJECTED - INVALID ITEM RECORD -           '.
016600* SWITCHES AREA
016700 01  WS-SWITCHES.
016800     05 END-OF-ITEM-FILE-SW       PIC X(01) VALUE 'N'.
016900        88 END-OF-ITEM-FILE            VALUE 'Y'.
017000        88 NOT-END-OF-ITEM-FILE        VALUE 'N'.
017100     05 END-OF-STUDENT-FILE-SW    PIC X(01) VALUE 'N'.
017200        88 END-OF-STUDENT-FILE         VALUE 'Y'.
017300        88 NOT-END-OF-STUDENT-FILE     VALUE 'N'.
017400     05 WS-ITEM-VALID-SW          PIC X(01) VALUE 'Y'.
017500        88 ITEM-IS-VALID               VALUE 'Y'.
017600        88 ITEM-IS-INVALID             VALUE 'N'.
017700     05 WS-HARD-VIOLATION-SW      PIC X(01) VALUE 'N'.
017800        88 HARD-POLICY-VIOLATION       VALUE 'Y'.
017900        88 NO-HARD-POLICY-VIOLATION    VALUE 'N'.
018000     05 WS-PLASTIC-VIOLATION-SW   PIC X(01) VALUE 'N'.
018100        88 PLASTIC-POLICY-VIOLATION    VALUE 'Y'.
018200        88 NO-PLASTIC-POLICY-VIOLATION VALUE 'N'.
018300     05 WS-SCORED-SW              PIC X(01) VALUE 'N'.
018400        88 ITEM-WAS-SCORED             VALUE 'Y'.
018500        88 ITEM-NOT-SCORED             VALUE 'N'.
018600     05 WS-ALERT-SW               PIC X(01) VALUE 'N'.
018700        88 ALERT-REQUIRED              VALUE 'Y'.
018800        88 ALERT-NOT-REQUIRED          VALUE 'N'.
018900     05 WS-STUDENT-FOUND-SW       PIC X(01) VALUE 'N'.
019000        88 STUDENT-FOUND               VALUE 'Y'.
019100        88 STUDENT-NOT-FOUND           VALUE 'N'.
019200 EJECT
019300********************************************************************
019400*    FILE STATUS WORK AREA                                         *
019500********************************************************************
019600 01  WS-FILE-STATUSES.
019700     05 WS-STUMSTR-FS             PIC X(02).
019800        88 STUMSTR-OK                  VALUE '00'.
019900        88 STUMSTR-EOF                 VALUE '10'.
020000     05 WS-ITEMIN-FS              PIC X(02).
020100        88 ITEMIN-OK                   VALUE '00'.
020200        88 ITEMIN-EOF                  VALUE '10'.
020300     05 WS-DECOUT-FS              PIC X(02).
020400        88 DECOUT-OK                   VALUE '00'.
020500     05 WS-STUMOUT-FS             PIC X(02).
020600        88 STUMOUT-OK                  VALUE '00'.
020700     05 WS-RPTOUT-FS              PIC X(02).
020800        88 RPTOUT-OK                   VALUE '00'.
020900 EJECT
021000********************************************************************
021100*                V A R I A B L E   D A T A   A R E A S             *
021200********************************************************************
021300 01  VARIABLE-WORK-AREA.
021400     05 WS-RUN-DATE-YYMMDD        PIC 9(08).
021500     05 WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-YYMMDD.
021600        10 WS-RUN-CCYY            PIC 9(04).
021700        10 WS-RUN-MM              PIC 9(02).
021800        10 WS-RUN-DD              PIC 9(02).
021900     05 WS-RUN-DATE-PRINT         PIC X(10).
022000     05 WS-SUB                    PIC S9(04) COMP-3 VALUE 0.
022100     05 WS-QTY-BONUS              PIC S9(03) VALUE ZERO.
022200     05 WS-TOP-DRIVER-CNT         PIC S9(01) COMP VALUE ZERO.
022300     05 WS-MITIGATE-IDX           PIC S9(02) COMP VALUE ZERO.
022310     05 WS-RANK-PASS              PIC S9(02) COMP VALUE ZERO.
022320     05 WS-BEST-IDX               PIC S9(02) COMP VALUE ZERO.
022330     05 WS-BEST-CONTRIB           PIC S9(03) COMP VALUE ZERO.
022340     05 WS-RF-PICKED-TABLE.
022345        10 WS-RF-PICKED           PIC X(01)
022350           OCCURS 7 TIMES VALUE SPACE.
022400     05 WS-WORK-SCORE             PIC S9(03) VALUE ZERO.
022500     05 WS-REJECT-REASON          PIC X(40) VALUE SPACES.
022550     05 WS-BAND-SUMMARY-TEXT      PIC X(44) VALUE SPACES.
022555     05 WS-SCORE-EDIT             PIC ZZ9.
022560     05 WS-ACTION-TEXT            PIC X(90) VALUE SPACES.
022570     05 WS-TOP-DRIVERS-AREA.
022575        10 WS-DRIVER-1-NAME       PIC X(20) VALUE SPACES.
022580        10 WS-DRIVER-1-CONTRIB    PIC S9(03) VALUE ZERO.
022585        10 WS-DRIVER-2-NAME       PIC X(20) VALUE SPACES.
022590        10 WS-DRIVER-2-CONTRIB    PIC S9(03) VALUE ZERO.
022595        10 WS-DRIVER-3-NAME       PIC X(20) VALUE SPACES.
022598        10 WS-DRIVER-3-CONTRIB    PIC S9(03) VALUE ZERO.
022600 EJECT
022700********************************************************************
022800*    CONTROL TOTALS                                                *
022900********************************************************************
023000 01  WS-CONTROL-TOTALS.
023100     05 WS-ITEMS-READ-CNT         PIC S9(07) COMP VALUE ZERO.
023200     05 WS-ITEMS-REJECT-CNT       PIC S9(07) COMP VALUE ZERO.
023300     05 WS-ITEMS-ALLOW-CNT        PIC S9(07) COMP VALUE ZERO.
023400     05 WS-ITEMS-COND-CNT         PIC S9(07) COMP VALUE ZERO.
023500     05 WS-ITEMS-DISALLOW-CNT     PIC S9(07) COMP VALUE ZERO.
023600     05 WS-HARD-VIOL-CNT          PIC S9(07) COMP VALUE ZERO.
023700     05 WS-ALERT-CNT              PIC S9(07) COMP VALUE ZERO.
023800     05 WS-STUDENTS-LINKED-CNT    PIC S9(07) COMP VALUE ZERO.
023900     05 WS-SCORE-TOTAL            PIC S9(09) COMP-3 VALUE ZERO.
024000     05 WS-NEXT-ITEM-ID           PIC S9(07) COMP VALUE 1.
024100 EJECT
024200********************************************************************
024300*    STUDENT MASTER LOOKUP TABLE                                   *
024400********************************************************************
024500 01  WS-STUDENT-TABLE-CTL.
024600     05 WS-STU-TABLE-MAX          PIC S9(04) COMP VALUE 2000.
024700     05 WS-STU-TABLE-CNT          PIC S9(04) COMP VALUE ZERO.
024800 01  WS-STU-TABLE-CTL-BYTES REDEFINES WS-STUDENT-TABLE-CTL
024900                            PIC X(04).
025000 01  WS-STUDENT-TABLE.
025100     05 WS-STU-ENTRY OCCURS 1 TO 2000 TIMES
025200                     DEPENDING ON WS-STU-TABLE-CNT
025300                     INDEXED BY WS-STU-IDX.
025400        10 WS-STU-TBL-ID          PIC X(10).
025500        10 WS-STU-TBL-NAME        PIC X(30).
025600        10 WS-STU-TBL-COURSE      PIC X(20).
025700        10 WS-STU-TBL-YEAR        PIC 9(01).
025800        10 WS-STU-TBL-STATUS      PIC X(10).
025900        10 WS-STU-TBL-ENR-DATE    PIC 9(08).
026000        10 WS-STU-TBL-VIOL-CNT    PIC 9(03).
026100        10 WS-STU-TBL-DIRTY-SW    PIC X(01) VALUE 'N'.
026200           88 WS-STU-TBL-CHANGED       VALUE 'Y'.
026300 EJECT
026400********************************************************************
026500*    DECISION REPORT PRINT LINES                                   *
026600********************************************************************
026700 01  WS-RPT-HEADING-LINE.
026800     05 FILLER                    PIC X(34) VALUE SPACES.
026900     05 FILLER                    PIC X(46)
027000        VALUE 'SCHOOL ENTRANCE DECISION SUPPORT SYSTEM'.
027100     05 FILLER                    PIC X(09) VALUE SPACES.
027200     05 FILLER                    PIC X(10) VALUE 'RUN DATE: '.
027300     05 WS-RPT-HDG-RUN-DATE       PIC X(10).
027400     05 FILLER                    PIC X(23) VALUE SPACES.
027500 01  WS-RPT-COLUMN-LINE           PIC X(132) VALUE
027600     'ITEM-ID STUDENT-ID ITEM NAME               DECISION    SCO
027700-    'RE THREAT   ALERT REASON'.
027800 01  WS-RPT-DETAIL-LINE.
027900     05 WS-DL-ITEM-ID             PIC ZZZZ9.
028000     05 FILLER                    PIC X(01) VALUE SPACE.
028100     05 WS-DL-STUDENT-ID          PIC X(10).
028200     05 FILLER                    PIC X(01) VALUE SPACE.
028300     05 WS-DL-ITEM-NAME           PIC X(20).
028400     05 FILLER                    PIC X(01) VALUE SPACE.
028500     05 WS-DL-DECISION            PIC X(12).
028600     05 FILLER                    PIC X(01) VALUE SPACE.
028700     05 WS-DL-SCORE               PIC ----9.
028800     05 FILLER                    PIC X(01) VALUE SPACE.
028900     05 WS-DL-THREAT              PIC X(08).
029000     05 FILLER                    PIC X(01) VALUE SPACE.
029100     05 WS-DL-ALERT               PIC X(05).
029200     05 FILLER                    PIC X(01) VALUE SPACE.
029300     05 WS-DL-REASON              PIC X(60).
029400 01  WS-RPT-REJECT-LINE.
029500     05 WS-RJ-LABEL               PIC X(10) VALUE '*REJECTED*'.
029600     05 FILLER                    PIC X(01) VALUE SPACE.
029700     05 WS-RJ-ITEM-ID             PIC ZZZZ9.
029800     05 FILLER                    PIC X(01) VALUE SPACE.
029900     05 WS-RJ-STUDENT-ID          PIC X(10).
030000     05 FILLER                    PIC X(01) VALUE SPACE.
030100     05 WS-RJ-ITEM-NAME           PIC X(20).
030200     05 FILLER                    PIC X(01) VALUE SPACE.
030300     05 WS-RJ-REASON              PIC X(60).
030400     05 FILLER                    PIC X(26) VALUE SPACES.
030500 01  WS-RPT-ALERT-HEADING-LINE    PIC X(132) VALUE
030600     'IMMEDIATE ALERT ITEMS (CRITICAL / HIGH THREAT)'.
030700 01  WS-RPT-ALERT-LINE.
030800     05 WS-AL-MARKER              PIC X(13) VALUE '*** ALERT ***'.
030900     05 FILLER                    PIC X(01) VALUE SPACE.
031000     05 WS-AL-ITEM-ID             PIC ZZZZ9.
031100     05 FILLER                    PIC X(01) VALUE SPACE.
031200     05 WS-AL-STUDENT-ID          PIC X(10).
031300     05 FILLER                    PIC X(01) VALUE SPACE.
031400     05 WS-AL-ITEM-NAME           PIC X(20).
031500     05 FILLER                    PIC X(01) VALUE SPACE.
031600     05 WS-AL-THREAT              PIC X(08).
031700     05 FILLER                    PIC X(01) VALUE SPACE.
031800     05 WS-AL-REASON              PIC X(60).
031900     05 FILLER                    PIC X(11) VALUE SPACES.
032000 01  WS-RPT-TOTALS-HEADING-LINE   PIC X(132) VALUE
032100     'CONTROL TOTALS'.
032200 01  WS-RPT-TOTALS-LINE.
032300     05 WS-TOT-LABEL              PIC X(40).
032400     05 WS-TOT-VALUE              PIC Z,ZZZ,ZZ9.
032500     05 FILLER                    PIC X(83) VALUE SPACES.
032550 EJECT
032560********************************************************************
032570*    IMMEDIATE ALERT HOLDING TABLE - LOADED DURING THE MAIN ITEM   *
032580*    PASS BY PARAGRAPH 25, PRINTED AS A GROUP BY PARAGRAPH 43 AT   *
032590*    END OF JOB SO ALERTS ARE NOT SCATTERED AMONG THE DETAIL LINES.*
032592*                                                                  *
032594*    03-08-07  AEP   ADDED FOR GROUPED ALERT SECTION - GLC-093.    *
032596********************************************************************
032598 01  WS-ALERT-TABLE-CTL.
032600     05 WS-ALERT-TABLE-MAX        PIC S9(04) COMP VALUE 1000.
032610     05 WS-ALERT-TABLE-CNT        PIC S9(04) COMP VALUE ZERO.
032620 01  WS-ALERT-TABLE.
032630     05 WS-ALT-ENTRY OCCURS 0 TO 1000 TIMES
032640                     DEPENDING ON WS-ALERT-TABLE-CNT
032650                     INDEXED BY WS-AL-IDX.
032660        10 WS-ALT-ITEM-ID         PIC 9(05).
032670        10 WS-ALT-STUDENT-ID      PIC X(10).
032680        10 WS-ALT-ITEM-NAME       PIC X(20).
032690        10 WS-ALT-THREAT          PIC X(08).
032700        10 WS-ALT-REASON          PIC X(60).
032710 EJECT
032720 LINKAGE SECTION.
032800 EJECT
032900 PROCEDURE DIVISION.
033000********************************************************************
033100*                        MAINLINE LOGIC                           *
033200********************************************************************
033300 0-CONTROL-PROCESS.
033400     PERFORM 1-INITIALIZATION
033450         THRU 199-INITIALIZATION-EXIT.
033500     PERFORM 11-OPEN-FILES
033600         THRU 1199-OPEN-FILES-EXIT.
033700     PERFORM 12-LOAD-STUDENT-TABLE
033800         THRU 1299-LOAD-STUDENT-TABLE-EXIT.
033900     PERFORM 2-MAIN-PROCESS
034000         THRU 2-MAIN-PROCESS-EXIT
034100         UNTIL END-OF-ITEM-FILE.
034200     PERFORM 4-END-OF-JOB
034300         THRU 499-END-OF-JOB-EXIT.
034400     PERFORM EOJ9-CLOSE-FILES
034500         THRU EOJ9999-EXIT.
034600     GOBACK.
034700 EJECT
034800********************************************************************
034900*                         INITIALIZATION                          *
035000********************************************************************
035100 1-INITIALIZATION.
035200     MOVE LOW-VALUES TO WS-STU-TABLE-CTL-BYTES.
035300     MOVE 2000 TO WS-STU-TABLE-MAX.
035400     INITIALIZE WS-CONTROL-TOTALS.
035500     MOVE 1 TO WS-NEXT-ITEM-ID.
035600     SET NOT-END-OF-ITEM-FILE TO TRUE.
035700     SET NOT-END-OF-STUDENT-FILE TO TRUE.
035800* GET CURRENT DATE FOR REPORT HEADING
035900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE YYYYMMDD.
036000     STRING WS-RUN-MM DELIMITED BY SIZE
036100            '/'    DELIMITED BY SIZE
036200            WS-RUN-DD DELIMITED BY SIZE
036300            '/'    DELIMITED BY SIZE
036400            WS-RUN-CCYY DELIMITED BY SIZE
036500            INTO WS-RUN-DATE-PRINT.
036600 199-INITIALIZATION-EXIT.
036700     EXIT.
036800 EJECT
036900********************************************************************
037000*                         OPEN ALL FILES                          *
037100********************************************************************
037200 11-OPEN-FILES.
037300     OPEN INPUT  STUDENT-MASTER.
037400     IF NOT STUMSTR-OK
037500         DISPLAY MSG01-IO-ERROR 'STUMSTR ' WS-STUMSTR-FS
037600         GO TO EOJ99-ABEND
037700     END-IF.
037800     OPEN INPUT  ITEM-FILE.
037900     IF NOT ITEMIN-OK
038000         DISPLAY MSG01-IO-ERROR 'ITEMIN  ' WS-ITEMIN-FS
038100         GO TO EOJ99-ABEND
038200     END-IF.
038300     OPEN OUTPUT DECISION-FILE.
038400     IF NOT DECOUT-OK
038500         DISPLAY MSG01-IO-ERROR 'DECOUT  ' WS-DECOUT-FS
038600         GO TO EOJ99-ABEND
038700     END-IF.
038720     OPEN OUTPUT STUDENT-MASTER-OUT.
038740     IF NOT STUMOUT-OK
038760         DISPLAY MSG01-IO-ERROR 'STUMOUT ' WS-STUMOUT-FS
038780         GO TO EOJ99-ABEND
038790     END-IF.
038800     OPEN OUTPUT DECISION-REPORT.
038900     IF NOT RPTOUT-OK
039000         DISPLAY MSG01-IO-ERROR 'RPTOUT  ' WS-RPTOUT-FS
039100         GO TO EOJ99-ABEND
039200     END-IF.
039300     PERFORM 42-PRINT-HEADINGS
039400         THRU 4299-PRINT-HEADINGS-EXIT.
039500 1199-OPEN-FILES-EXIT.
039600     EXIT.
039700 EJECT
039800********************************************************************
039900*                LOAD STUDENT MASTER INTO TABLE                   *
040000********************************************************************
040100 12-LOAD-STUDENT-TABLE.
040200     PERFORM 121-READ-STUDENT-MASTER
040300         THRU 12199-READ-STUDENT-MASTER-EXIT
040400         UNTIL END-OF-STUDENT-FILE.
040500 1299-LOAD-STUDENT-TABLE-EXIT.
040600     EXIT.
040700
040800 121-READ-STUDENT-MASTER.
040900     READ STUDENT-MASTER INTO SG-STUDENT-RECORD.
041000     IF STUMSTR-EOF
041100         SET END-OF-STUDENT-FILE TO TRUE
041200     ELSE
041300         IF NOT STUMSTR-OK
041400             DISPLAY MSG01-IO-ERROR 'STUMSTR ' WS-STUMSTR-FS
041500             GO TO EOJ99-ABEND
041600         ELSE
041700             ADD 1 TO WS-STU-TABLE-CNT
041800             SET WS-STU-IDX TO WS-STU-TABLE-CNT
041900             MOVE SG-STU-ID         TO WS-STU-TBL-ID (WS-STU-IDX)
042000             MOVE SG-STU-NAME       TO WS-STU-TBL-NAME (WS-STU-IDX)
042100             MOVE SG-STU-COURSE     TO WS-STU-TBL-COURSE (WS-STU-IDX)
042200             MOVE SG-STU-YEAR-LEVEL TO WS-STU-TBL-YEAR (WS-STU-IDX)
042300             MOVE SG-STU-STATUS     TO WS-STU-TBL-STATUS (WS-STU-IDX)
042400             MOVE SG-STU-ENROLL-DATE
042500                                    TO WS-STU-TBL-ENR-DATE (WS-STU-IDX)
042600             MOVE SG-STU-VIOL-CNT   TO WS-STU-TBL-VIOL-CNT (WS-STU-IDX)
042700             MOVE 'N'               TO WS-STU-TBL-DIRTY-SW (WS-STU-IDX)
042800         END-IF
042900     END-IF.
043000 12199-READ-STUDENT-MASTER-EXIT.
043100     EXIT.
043200 EJECT
043300********************************************************************
043400*                        MAIN PROCESS                             *
043500********************************************************************
043600 2-MAIN-PROCESS.
043700     PERFORM 21-READ-NEXT-ITEM
043800         THRU 2199-READ-NEXT-ITEM-EXIT.
043900     IF NOT END-OF-ITEM-FILE
044000         PERFORM 22-VALIDATE-ITEM
044100             THRU 2299-VALIDATE-ITEM-EXIT
044200         IF ITEM-IS-VALID
044300             PERFORM 23-EVALUATE-ITEM
044400                 THRU 2399-EVALUATE-ITEM-EXIT
044500             PERFORM 24-WRITE-DECISION
044600                 THRU 2499-WRITE-DECISION-EXIT
044700             PERFORM 25-PRINT-DETAIL-LINE
044800                 THRU 2599-PRINT-DETAIL-LINE-EXIT
044900             PERFORM 26-LINK-VIOLATION
045000                 THRU 2699-LINK-VIOLATION-EXIT
045100         ELSE
045200             ADD 1 TO WS-ITEMS-REJECT-CNT
045300             PERFORM 27-PRINT-REJECT-LINE
045400                 THRU 2799-PRINT-REJECT-LINE-EXIT
045500         END-IF
045600     END-IF.
045700 2-MAIN-PROCESS-EXIT.
045800     EXIT.
045900 EJECT
046000********************************************************************
046100*                    READ NEXT ITEM RECORD                        *
046200********************************************************************
046300 21-READ-NEXT-ITEM.
046400     READ ITEM-FILE INTO SG-ITEM-RECORD.
046500     IF ITEMIN-EOF
046600         SET END-OF-ITEM-FILE TO TRUE
046700     ELSE
046800         IF NOT ITEMIN-OK
046900             DISPLAY MSG01-IO-ERROR 'ITEMIN  ' WS-ITEMIN-FS
047000             GO TO EOJ99-ABEND
047100         ELSE
047200             ADD 1 TO WS-ITEMS-READ-CNT
047300             IF SG-ITEM-ID = ZERO
047400                 MOVE WS-NEXT-ITEM-ID TO SG-ITEM-ID
047500             END-IF
047600             IF SG-ITEM-ID NOT LESS WS-NEXT-ITEM-ID
047700                 COMPUTE WS-NEXT-ITEM-ID = SG-ITEM-ID + 1
047800             END-IF
047900             IF SG-ITEM-STATUS = SPACES
048000                 MOVE 'HELD      ' TO SG-ITEM-STATUS
048100             END-IF
048200         END-IF
048300     END-IF.
048400 2199-READ-NEXT-ITEM-EXIT.
048500     EXIT.
048600 EJECT
048700********************************************************************
048800*                  VALIDATE ITEM RECORD                           *
048900********************************************************************
049000 22-VALIDATE-ITEM.
049100     SET ITEM-IS-VALID TO TRUE.
049200     MOVE SPACES TO WS-REJECT-REASON.
049300     IF SG-ITEM-NAME = SPACES
049400         SET ITEM-IS-INVALID TO TRUE
049500         MOVE 'ITEM NAME IS BLANK' TO WS-REJECT-REASON
049600     END-IF.
049700     IF ITEM-IS-VALID AND SG-ITEM-QUANTITY < 1
049800         SET ITEM-IS-INVALID TO TRUE
049900         MOVE 'QUANTITY MUST BE AT LEAST 1' TO WS-REJECT-REASON
050000     END-IF.
050100     IF ITEM-IS-VALID
050200         IF NOT SG-PRICAT-PLASTIC   AND NOT SG-PRICAT-WEAPON  AND
050300            NOT SG-PRICAT-ALCOHOL   AND NOT SG-PRICAT-TOBACCO AND
050400            NOT SG-PRICAT-PROHIBITED AND NOT SG-PRICAT-ALLOWED
050500             SET ITEM-IS-INVALID TO TRUE
050600             MOVE 'PRIMARY CATEGORY NOT RECOGNIZED'
050700                 TO WS-REJECT-REASON
050800         END-IF
050900     END-IF.
050905     IF ITEM-IS-VALID
050910         IF NOT SG-SECCAT-FOOD-CONT AND NOT SG-SECCAT-BEV-CONT  AND
050912            NOT SG-SECCAT-PACKAGING AND NOT SG-SECCAT-FOOD-ACC  AND
050914            NOT SG-SECCAT-SMOKING   AND NOT SG-SECCAT-E-SMOKING AND
050916            NOT SG-SECCAT-SHARP     AND NOT SG-SECCAT-FIREARM  AND
050918            NOT SG-SECCAT-ILLEGAL-SUB AND NOT SG-SECCAT-CHEMICAL AND
050920            NOT SG-SECCAT-ALC-BEV
050922             SET ITEM-IS-INVALID TO TRUE
050924             MOVE 'SECONDARY CATEGORY NOT RECOGNIZED'
050926                 TO WS-REJECT-REASON
050928         END-IF
050930     END-IF.
050932     IF ITEM-IS-VALID
050934         IF NOT SG-FUNC-UTENSIL  AND NOT SG-FUNC-CONTAINER AND
050936            NOT SG-FUNC-PACKAGING AND NOT SG-FUNC-TOOL      AND
050938            NOT SG-FUNC-CONSUMABLE AND NOT SG-FUNC-OTHER
050940             SET ITEM-IS-INVALID TO TRUE
050942             MOVE 'ITEM FUNCTION NOT RECOGNIZED'
050944                 TO WS-REJECT-REASON
050946         END-IF
050948     END-IF.
050950     IF ITEM-IS-VALID
050952         IF NOT SG-CTX-SCHOOL-USE AND NOT SG-CTX-TAKEOUT AND
050954            NOT SG-CTX-FOOD       AND NOT SG-CTX-BEVERAGE AND
050956            NOT SG-CTX-PERSONAL-USE AND NOT SG-CTX-UNKNOWN
050958             SET ITEM-IS-INVALID TO TRUE
050960             MOVE 'CONSUMPTION CONTEXT NOT RECOGNIZED'
050962                 TO WS-REJECT-REASON
050964         END-IF
050966     END-IF.
050968     IF ITEM-IS-VALID
050970         IF NOT SG-USAGE-SINGLE AND NOT SG-USAGE-REUSABLE AND
050972            NOT SG-USAGE-OTHER
050974             SET ITEM-IS-INVALID TO TRUE
050976             MOVE 'USAGE TYPE NOT RECOGNIZED'
050978                 TO WS-REJECT-REASON
050980         END-IF
050982     END-IF.
050984     IF ITEM-IS-VALID
050986         IF NOT SG-REPLACE-HIGH AND NOT SG-REPLACE-MEDIUM AND
050988            NOT SG-REPLACE-LOW
050990             SET ITEM-IS-INVALID TO TRUE
050992             MOVE 'REPLACEABILITY NOT RECOGNIZED'
050994                 TO WS-REJECT-REASON
050996         END-IF
050998     END-IF.
051000 2299-VALIDATE-ITEM-EXIT.
051100     EXIT.
051200 EJECT
051300********************************************************************
051400*                  EVALUATE ITEM - PIPELINE ORCHESTRATOR           *
051500********************************************************************
051600 23-EVALUATE-ITEM.
051700     SET NO-HARD-POLICY-VIOLATION TO TRUE.
051800     SET NO-PLASTIC-POLICY-VIOLATION TO TRUE.
051900     SET ITEM-NOT-SCORED TO TRUE.
052000     SET ALERT-NOT-REQUIRED TO TRUE.
052100     MOVE -1 TO SG-DEC-RISK-SCORE.
052200     PERFORM 31-POLICY-GATE
052300         THRU 3199-POLICY-GATE-EXIT.
052400     IF HARD-POLICY-VIOLATION
052450         SET SG-DEC-IS-DISALLOW TO TRUE
052600         ADD 1 TO WS-HARD-VIOL-CNT
052700         PERFORM 32-CLASSIFY-THREAT
052800             THRU 3299-CLASSIFY-THREAT-EXIT
052900         PERFORM 34-RESOLVE-ACTION
053000             THRU 3499-RESOLVE-ACTION-EXIT
053100     ELSE
053200         IF NOT SG-PRICAT-PLASTIC
053300             SET SG-DEC-IS-ALLOW TO TRUE
053400             MOVE 'Item not within scope of plastic policy'
053500                 TO SG-DEC-REASON
053600             SET SG-THREAT-NONE TO TRUE
053700             PERFORM 34-RESOLVE-ACTION
053750                 THRU 3499-RESOLVE-ACTION-EXIT
054000         ELSE
054100             PERFORM 33-SCORE-ITEM
054200                 THRU 3399-SCORE-ITEM-EXIT
054300             SET SG-THREAT-NONE TO TRUE
054500             PERFORM 34-RESOLVE-ACTION
054600                 THRU 3499-RESOLVE-ACTION-EXIT
054700         END-IF
054800     END-IF.
054900     IF SG-DEC-IS-ALLOW
055000         ADD 1 TO WS-ITEMS-ALLOW-CNT
055100     ELSE
055200         IF SG-DEC-IS-CONDITIONAL
055300             ADD 1 TO WS-ITEMS-COND-CNT
055400         ELSE
055500             ADD 1 TO WS-ITEMS-DISALLOW-CNT
055600         END-IF
055700     END-IF.
055800     IF ALERT-REQUIRED
055900         ADD 1 TO WS-ALERT-CNT
056000     END-IF.
056100     IF ITEM-WAS-SCORED AND NOT SG-DEC-IS-ALLOW
056200         SET PLASTIC-POLICY-VIOLATION TO TRUE
056300     END-IF.
056400 2399-EVALUATE-ITEM-EXIT.
056500     EXIT.
056600 EJECT
056700********************************************************************
056800*                  WRITE THE DECISION RECORD                       *
056900********************************************************************
057000 24-WRITE-DECISION.
057100     MOVE SG-ITEM-ID                TO SG-DEC-ITEM-ID.
057200     MOVE SG-ITEM-STUDENT-ID        TO SG-DEC-STUDENT-ID.
057300     MOVE SG-ITEM-NAME              TO SG-DEC-ITEM-NAME.
057400     IF ITEM-WAS-SCORED
057500         ADD SG-DEC-RISK-SCORE TO WS-SCORE-TOTAL
057600     END-IF.
057700     WRITE DECISION-FILE-REC FROM SG-DECISION-RECORD.
057800     IF NOT DECOUT-OK
057900         DISPLAY MSG01-IO-ERROR 'DECOUT  ' WS-DECOUT-FS
058000         GO TO EOJ99-ABEND
058100     END-IF.
058200 2499-WRITE-DECISION-EXIT.
058300     EXIT.
058400 EJECT
058500********************************************************************
058600*              PRINT ONE DETAIL LINE ON THE DECISION REPORT        *
058700********************************************************************
058800 25-PRINT-DETAIL-LINE.
058900     MOVE SG-DEC-ITEM-ID            TO WS-DL-ITEM-ID.
059000     MOVE SG-DEC-STUDENT-ID         TO WS-DL-STUDENT-ID.
059100     MOVE SG-DEC-ITEM-NAME          TO WS-DL-ITEM-NAME.
059200     MOVE SG-DEC-DECISION           TO WS-DL-DECISION.
059300     IF ITEM-WAS-SCORED
059400         MOVE SG-DEC-RISK-SCORE     TO WS-DL-SCORE
059500     ELSE
059600         MOVE SPACES                TO WS-DL-SCORE
059700     END-IF.
059800     MOVE SG-DEC-THREAT-LEVEL       TO WS-DL-THREAT.
059900     MOVE SG-DEC-ALERT-FLAG         TO WS-DL-ALERT.
060000     MOVE SG-DEC-REASON             TO WS-DL-REASON.
060100     WRITE REPORT-REC FROM WS-RPT-DETAIL-LINE
060200         AFTER ADVANCING 1 LINES.
060300     IF NOT RPTOUT-OK
060400         DISPLAY MSG01-IO-ERROR 'RPTOUT  ' WS-RPTOUT-FS
060500         GO TO EOJ99-ABEND
060600     END-IF.
060700     IF ALERT-REQUIRED
060800         ADD 1 TO WS-ALERT-TABLE-CNT
060900         SET WS-AL-IDX TO WS-ALERT-TABLE-CNT
061000         MOVE SG-DEC-ITEM-ID        TO WS-ALT-ITEM-ID (WS-AL-IDX)
061100         MOVE SG-DEC-STUDENT-ID     TO WS-ALT-STUDENT-ID (WS-AL-IDX)
061200         MOVE SG-DEC-ITEM-NAME      TO WS-ALT-ITEM-NAME (WS-AL-IDX)
061400         MOVE SG-DEC-THREAT-LEVEL   TO WS-ALT-THREAT (WS-AL-IDX)
061500         MOVE SG-DEC-REASON         TO WS-ALT-REASON (WS-AL-IDX)
061600     END-IF.
061700 2599-PRINT-DETAIL-LINE-EXIT.
061800     EXIT.
061900 EJECT
062000********************************************************************
062100*           LINK A CONFISCATED ITEM TO THE CARRYING STUDENT        *
062200********************************************************************
062300 26-LINK-VIOLATION.
062400     SET STUDENT-NOT-FOUND TO TRUE.
062500     IF SG-DEC-IS-ALLOW
062600         GO TO 2699-LINK-VIOLATION-EXIT
062700     END-IF.
062800     IF SG-ITEM-STUDENT-ID = SPACES
062900         GO TO 2699-LINK-VIOLATION-EXIT
063000     END-IF.
063100     PERFORM 261-SEARCH-STUDENT-ENTRY
063200         THRU 26199-SEARCH-STUDENT-ENTRY-EXIT
063300         VARYING WS-STU-IDX FROM 1 BY 1
063400         UNTIL WS-STU-IDX > WS-STU-TABLE-CNT
063500            OR STUDENT-FOUND.
063600     IF STUDENT-NOT-FOUND
063700         DISPLAY WS-MSG-STUDENT-NOT-FOUND SG-ITEM-STUDENT-ID
063800     END-IF.
063900 2699-LINK-VIOLATION-EXIT.
064000     EXIT.
064100
064200 261-SEARCH-STUDENT-ENTRY.
064300     IF WS-STU-TBL-ID (WS-STU-IDX) = SG-ITEM-STUDENT-ID
064400         SET STUDENT-FOUND TO TRUE
064500         ADD 1 TO WS-STU-TBL-VIOL-CNT (WS-STU-IDX)
064600         MOVE 'Y' TO WS-STU-TBL-DIRTY-SW (WS-STU-IDX)
064700     END-IF.
064800 26199-SEARCH-STUDENT-ENTRY-EXIT.
064900     EXIT.
065000 EJECT
065100********************************************************************
065200*            PRINT A REJECTED-ITEM LINE ON THE REPORT              *
065300********************************************************************
065400 27-PRINT-REJECT-LINE.
065500     MOVE SG-ITEM-ID                TO WS-RJ-ITEM-ID.
065600     MOVE SG-ITEM-STUDENT-ID        TO WS-RJ-STUDENT-ID.
065700     MOVE SG-ITEM-NAME              TO WS-RJ-ITEM-NAME.
065800     MOVE WS-REJECT-REASON          TO WS-RJ-REASON.
065900     WRITE REPORT-REC FROM WS-RPT-REJECT-LINE
066000         AFTER ADVANCING 1 LINES.
066100     IF NOT RPTOUT-OK
066200         DISPLAY MSG01-IO-ERROR 'RPTOUT  ' WS-RPTOUT-FS
066300         GO TO EOJ99-ABEND
066400     END-IF.
066500 2799-PRINT-REJECT-LINE-EXIT.
066600     EXIT.
066700 EJECT
066800********************************************************************
066900*        POLICY GATE - HARD (ZERO TOLERANCE) CONTRABAND CHECK      *
067000*        FIRST MATCH WINS - ORDER IS POLICY-COMMITTEE MANDATED.    *
067100*        DO NOT RESEQUENCE WITHOUT COMMITTEE SIGN-OFF - SEE        *
067200*        CHANGE LOG ENTRY 03-17-96.                                *
067300********************************************************************
067400 31-POLICY-GATE.
067500     SET NO-HARD-POLICY-VIOLATION TO TRUE.
067600     MOVE SPACES TO SG-DEC-REASON.
067700     EVALUATE TRUE
067800         WHEN SG-PRICAT-WEAPON
067900             SET HARD-POLICY-VIOLATION TO TRUE
068000             MOVE 'Weapons prohibited under campus safety polic'
068100-            'y.' TO SG-DEC-REASON
068200         WHEN SG-PRICAT-ALCOHOL
068300             SET HARD-POLICY-VIOLATION TO TRUE
068400             MOVE 'Alcoholic beverages prohibited on campus pre'
068500-            'mises.' TO SG-DEC-REASON
068600         WHEN SG-PRICAT-TOBACCO
068700             SET HARD-POLICY-VIOLATION TO TRUE
068800             MOVE 'Tobacco products prohibited under campus hea'
068900-            'lth policy.' TO SG-DEC-REASON
069000         WHEN SG-PRICAT-PROHIBITED
069100             SET HARD-POLICY-VIOLATION TO TRUE
069200             MOVE 'Prohibited substances not allowed on campus.'
069300                 TO SG-DEC-REASON
069400         WHEN SG-SECCAT-FIREARM
069500             SET HARD-POLICY-VIOLATION TO TRUE
069600             MOVE 'Firearms prohibited under campus safety poli'
069700-            'cy' TO SG-DEC-REASON
069800         WHEN SG-SECCAT-ILLEGAL-SUB
069900             SET HARD-POLICY-VIOLATION TO TRUE
070000             MOVE 'Illegal substances prohibited by law'
070100                 TO SG-DEC-REASON
070200         WHEN SG-SECCAT-SHARP
070300             SET HARD-POLICY-VIOLATION TO TRUE
070400             MOVE 'Sharp objects are prohibited under campus sa'
070500-            'fety policy' TO SG-DEC-REASON
070600         WHEN SG-SECCAT-SMOKING OR SG-SECCAT-E-SMOKING
070700             SET HARD-POLICY-VIOLATION TO TRUE
070800             MOVE 'Smoking products are prohibited on campus pr'
070900-            'emises.' TO SG-DEC-REASON
071000         WHEN SG-SECCAT-ALC-BEV
071100             SET HARD-POLICY-VIOLATION TO TRUE
071200             MOVE 'Alcoholic beverages are prohibited on campus'
071300-            ' premises.' TO SG-DEC-REASON
071400         WHEN SG-SECCAT-CHEMICAL
071500             SET HARD-POLICY-VIOLATION TO TRUE
071600             MOVE 'Unregulated chemical substances are prohibit'
071700-            'ed on campus premises.' TO SG-DEC-REASON
071800         WHEN OTHER
071900             SET NO-HARD-POLICY-VIOLATION TO TRUE
072000     END-EVALUATE.
072100 3199-POLICY-GATE-EXIT.
072200     EXIT.
072300 EJECT
072400********************************************************************
072500*        THREAT CLASSIFIER - TOP DOWN, FIRST MATCH WINS            *
072600********************************************************************
072700 32-CLASSIFY-THREAT.
072800     EVALUATE TRUE
072900         WHEN SG-SECCAT-FIREARM OR SG-SECCAT-ILLEGAL-SUB
073000             SET SG-THREAT-CRITICAL TO TRUE
073100         WHEN SG-PRICAT-WEAPON OR SG-SECCAT-SHARP OR
073200              SG-SECCAT-CHEMICAL
073300             SET SG-THREAT-HIGH TO TRUE
073400         WHEN SG-PRICAT-ALCOHOL OR SG-PRICAT-PROHIBITED OR
073500              SG-SECCAT-ALC-BEV
073600             SET SG-THREAT-MEDIUM TO TRUE
073700         WHEN SG-PRICAT-TOBACCO OR SG-SECCAT-SMOKING OR
073800              SG-SECCAT-E-SMOKING
073900             SET SG-THREAT-LOW TO TRUE
074000         WHEN OTHER
074100             SET SG-THREAT-NONE TO TRUE
074200     END-EVALUATE.
074300 3299-CLASSIFY-THREAT-EXIT.
074400     EXIT.
074500 EJECT
074600********************************************************************
074700*     RISK EVALUATOR - RUBRIC SCORING FOR PLASTIC POLICY ITEMS     *
074800*     SEVEN ADDITIVE FACTORS, RECORDED IN SG-RISK-TABLE FOR        *
074900*     PARAGRAPHS 331/332 TO BUILD THE EXPLAINABILITY TRACE.        *
075000********************************************************************
075100 33-SCORE-ITEM.
075200     MOVE SPACES TO SG-RISK-TABLE-BYTES.
075300     MOVE ZERO TO SG-RF-CNT.
075400     MOVE ZERO TO WS-WORK-SCORE.
075500* FACTOR 1 - BASE RISK
075600     ADD 1 TO SG-RF-CNT.
075700     SET SG-RF-IDX TO SG-RF-CNT.
075800     MOVE 'BASE RISK'            TO SG-RF-NAME (SG-RF-IDX).
075900     MOVE SPACES                 TO SG-RF-VALUE (SG-RF-IDX).
076000     MOVE +12                    TO SG-RF-CONTRIB (SG-RF-IDX).
076100     MOVE 'EVERY PLASTIC ITEM CARRIES A FLAT BASE RISK OF 12 PO'
076200-    'INTS.' TO SG-RF-DESC (SG-RF-IDX).
076300     ADD 12 TO WS-WORK-SCORE.
076400* FACTOR 2 - USAGE TYPE
076500     ADD 1 TO SG-RF-CNT.
076600     SET SG-RF-IDX TO SG-RF-CNT.
076700     MOVE 'USAGE TYPE'           TO SG-RF-NAME (SG-RF-IDX).
076800     MOVE SG-ITEM-USAGE-TYPE     TO SG-RF-VALUE (SG-RF-IDX).
076900     EVALUATE TRUE
077000         WHEN SG-USAGE-SINGLE
077100             MOVE +30 TO SG-RF-CONTRIB (SG-RF-IDX)
077200         WHEN SG-USAGE-REUSABLE
077300             MOVE -20 TO SG-RF-CONTRIB (SG-RF-IDX)
077400         WHEN OTHER
077500             MOVE +18 TO SG-RF-CONTRIB (SG-RF-IDX)
077600     END-EVALUATE.
077700     MOVE 'SINGLE-USE CARRIES THE HIGHEST USAGE RISK, REUSABLE '
077800-    'LOWERS IT.' TO SG-RF-DESC (SG-RF-IDX).
077900     ADD SG-RF-CONTRIB (SG-RF-IDX) TO WS-WORK-SCORE.
078000* FACTOR 3 - REPLACEABILITY
078100     ADD 1 TO SG-RF-CNT.
078200     SET SG-RF-IDX TO SG-RF-CNT.
078300     MOVE 'REPLACEABILITY'       TO SG-RF-NAME (SG-RF-IDX).
078400     MOVE SG-ITEM-REPLACE        TO SG-RF-VALUE (SG-RF-IDX).
078500     EVALUATE TRUE
078600         WHEN SG-REPLACE-HIGH
078700             MOVE +25 TO SG-RF-CONTRIB (SG-RF-IDX)
078800         WHEN SG-REPLACE-MEDIUM
078900             MOVE +13 TO SG-RF-CONTRIB (SG-RF-IDX)
079000         WHEN OTHER
079100             MOVE +4  TO SG-RF-CONTRIB (SG-RF-IDX)
079200     END-EVALUATE.
079300     MOVE 'EASILY REPLACED ITEMS ARE SEEN MORE OFTEN AND SCORE '
079400-    'HIGHER.' TO SG-RF-DESC (SG-RF-IDX).
079500     ADD SG-RF-CONTRIB (SG-RF-IDX) TO WS-WORK-SCORE.
079600* FACTOR 4 - SECONDARY CATEGORY
079700     ADD 1 TO SG-RF-CNT.
079800     SET SG-RF-IDX TO SG-RF-CNT.
079900     MOVE 'SECONDARY CATEGORY'   TO SG-RF-NAME (SG-RF-IDX).
080000     MOVE SG-ITEM-SECONDARY-CAT  TO SG-RF-VALUE (SG-RF-IDX).
080100     EVALUATE TRUE
080200         WHEN SG-SECCAT-FOOD-ACC
080300             MOVE +18 TO SG-RF-CONTRIB (SG-RF-IDX)
080400         WHEN SG-SECCAT-BEV-CONT
080500             MOVE +14 TO SG-RF-CONTRIB (SG-RF-IDX)
080600         WHEN SG-SECCAT-FOOD-CONT
080700             MOVE +10 TO SG-RF-CONTRIB (SG-RF-IDX)
080800         WHEN SG-SECCAT-PACKAGING
080900             MOVE +4  TO SG-RF-CONTRIB (SG-RF-IDX)
081000         WHEN OTHER
081100             MOVE +8  TO SG-RF-CONTRIB (SG-RF-IDX)
081200     END-EVALUATE.
081300     MOVE 'FOOD ACCESSORIES AND BEVERAGE CONTAINERS CARRY THE H'
081400-    'IGHEST CATEGORY RISK.' TO SG-RF-DESC (SG-RF-IDX).
081500     ADD SG-RF-CONTRIB (SG-RF-IDX) TO WS-WORK-SCORE.
081600* FACTOR 5 - ITEM FUNCTION
081700     ADD 1 TO SG-RF-CNT.
081800     SET SG-RF-IDX TO SG-RF-CNT.
081900     MOVE 'FUNCTION'             TO SG-RF-NAME (SG-RF-IDX).
082000     MOVE SG-ITEM-FUNCTION       TO SG-RF-VALUE (SG-RF-IDX).
082100     EVALUATE TRUE
082200         WHEN SG-FUNC-UTENSIL
082300             MOVE +12 TO SG-RF-CONTRIB (SG-RF-IDX)
082400         WHEN SG-FUNC-CONTAINER
082500             MOVE +8  TO SG-RF-CONTRIB (SG-RF-IDX)
082600         WHEN SG-FUNC-PACKAGING
082700             MOVE +4  TO SG-RF-CONTRIB (SG-RF-IDX)
082800         WHEN SG-FUNC-TOOL
082900             MOVE +2  TO SG-RF-CONTRIB (SG-RF-IDX)
083000         WHEN OTHER
083100             MOVE +6  TO SG-RF-CONTRIB (SG-RF-IDX)
083200     END-EVALUATE.
083300     MOVE 'UTENSILS SCORE HIGHEST, TOOLS LOWEST, OF THE FUNCTIO'
083400-    'N FACTORS.' TO SG-RF-DESC (SG-RF-IDX).
083500     ADD SG-RF-CONTRIB (SG-RF-IDX) TO WS-WORK-SCORE.
083600* FACTOR 6 - CONSUMPTION CONTEXT
083700     ADD 1 TO SG-RF-CNT.
083800     SET SG-RF-IDX TO SG-RF-CNT.
083900     MOVE 'CONSUMPTION CONTEXT'  TO SG-RF-NAME (SG-RF-IDX).
084000     MOVE SG-ITEM-CONSUMPTION-CTX
084100                                 TO SG-RF-VALUE (SG-RF-IDX).
084200     EVALUATE TRUE
084300         WHEN SG-CTX-SCHOOL-USE
084400             MOVE +13 TO SG-RF-CONTRIB (SG-RF-IDX)
084500         WHEN SG-CTX-UNKNOWN
084600             MOVE +12 TO SG-RF-CONTRIB (SG-RF-IDX)
084700         WHEN SG-CTX-TAKEOUT
084800             MOVE +9  TO SG-RF-CONTRIB (SG-RF-IDX)
084900         WHEN SG-CTX-FOOD OR SG-CTX-BEVERAGE
085000             MOVE +7  TO SG-RF-CONTRIB (SG-RF-IDX)
085100         WHEN OTHER
085200             MOVE +4  TO SG-RF-CONTRIB (SG-RF-IDX)
085300     END-EVALUATE.
085400     MOVE 'ON-CAMPUS USE AND UNKNOWN CONTEXT CARRY THE HIGHEST '
085500-    'CONTEXT RISK.' TO SG-RF-DESC (SG-RF-IDX).
085600     ADD SG-RF-CONTRIB (SG-RF-IDX) TO WS-WORK-SCORE.
085700* FACTOR 7 - QUANTITY BONUS (ONLY RECORDED WHEN POSITIVE)
085800     MOVE ZERO TO WS-QTY-BONUS.
085900     IF SG-ITEM-QUANTITY > 1
086000         COMPUTE WS-QTY-BONUS = (SG-ITEM-QUANTITY - 1) * 2
086100         IF WS-QTY-BONUS > 20
086200             MOVE 20 TO WS-QTY-BONUS
086300         END-IF
086400         ADD 1 TO SG-RF-CNT
086500         SET SG-RF-IDX TO SG-RF-CNT
086600         MOVE 'QUANTITY BONUS'   TO SG-RF-NAME (SG-RF-IDX)
086700         MOVE SPACES             TO SG-RF-VALUE (SG-RF-IDX)
086800         MOVE WS-QTY-BONUS       TO SG-RF-CONTRIB (SG-RF-IDX)
086900         MOVE 'ADDITIONAL RISK FOR MULTIPLE UNITS OF THE SAME I'
087000-        'TEM, CAPPED AT 20.' TO SG-RF-DESC (SG-RF-IDX)
087100         ADD WS-QTY-BONUS TO WS-WORK-SCORE
087200     END-IF.
087300     MOVE WS-WORK-SCORE TO SG-DEC-RISK-SCORE.
087400     SET ITEM-WAS-SCORED TO TRUE.
087450     MOVE WS-WORK-SCORE TO WS-SCORE-EDIT.
087500     EVALUATE TRUE
087600         WHEN WS-WORK-SCORE NOT GREATER 30
087700             SET SG-DEC-IS-ALLOW TO TRUE
087750             MOVE SPACES TO SG-DEC-REASON
087760             STRING 'Item within acceptable risk parameters (sc'
087770-                   'ore: ' DELIMITED BY SIZE
087780                    WS-SCORE-EDIT DELIMITED BY SIZE
087790                    ' <= 30)' DELIMITED BY SIZE
087795                    INTO SG-DEC-REASON
087796             END-STRING
088000         WHEN WS-WORK-SCORE NOT GREATER 70
088100             SET SG-DEC-IS-CONDITIONAL TO TRUE
088150             MOVE SPACES TO SG-DEC-REASON
088160             STRING 'Item shows moderate policy concern (score:'
088170-                   ' ' DELIMITED BY SIZE
088180                    WS-SCORE-EDIT DELIMITED BY SIZE
088190                    ').' DELIMITED BY SIZE
088195                    INTO SG-DEC-REASON
088196             END-STRING
088400         WHEN OTHER
088500             SET SG-DEC-IS-DISALLOW TO TRUE
088550             MOVE SPACES TO SG-DEC-REASON
088560             STRING 'Item violates plastic policy threshold (sc'
088570-                   'ore: ' DELIMITED BY SIZE
088580                    WS-SCORE-EDIT DELIMITED BY SIZE
088590                    ' >= 71)' DELIMITED BY SIZE
088595                    INTO SG-DEC-REASON
088596             END-STRING
088800     END-EVALUATE.
088900     PERFORM 331-RANK-RISK-FACTORS
089000         THRU 33199-RANK-RISK-FACTORS-EXIT.
089100     PERFORM 332-BUILD-EXPLANATION
089200         THRU 33299-BUILD-EXPLANATION-EXIT.
089300 3399-SCORE-ITEM-EXIT.
089400     EXIT.
089500 EJECT
089600********************************************************************
089700*        RANK THE RISK FACTORS - TOP 3 POSITIVE DRIVERS AND       *
089800*        THE LARGEST MITIGATING (NEGATIVE) FACTOR, IF ANY         *
089810*                                                                *
089820*    04-18-08  AEP  331 NO LONGER JUST COUNTS POSITIVE FACTORS - *
089830*                   3312/33121 BELOW NOW SELECTION-SORT THE      *
089840*                   TABLE FOR THE ACTUAL TOP 3 BY SG-RF-CONTRIB, *
089850*                   DESCENDING.  SHOP AUDIT FOLLOW-UP - GLC-104. *
089900********************************************************************
090000 331-RANK-RISK-FACTORS.
090100     MOVE ZERO TO WS-TOP-DRIVER-CNT.
090200     MOVE ZERO TO WS-MITIGATE-IDX.
090210     MOVE SPACES TO WS-RF-PICKED-TABLE.
090220     MOVE SPACES TO WS-DRIVER-1-NAME.
090230     MOVE SPACES TO WS-DRIVER-2-NAME.
090240     MOVE SPACES TO WS-DRIVER-3-NAME.
090250     MOVE ZERO TO WS-DRIVER-1-CONTRIB.
090260     MOVE ZERO TO WS-DRIVER-2-CONTRIB.
090270     MOVE ZERO TO WS-DRIVER-3-CONTRIB.
090300     MOVE ZERO TO WS-SUB.
090400     PERFORM 3311-FIND-MITIGATING-FACTOR
090500         THRU 33119-FIND-MITIGATING-FACTOR-EXIT
090600         VARYING SG-RF-IDX FROM 1 BY 1
090700         UNTIL SG-RF-IDX > SG-RF-CNT.
090750     PERFORM 3312-SELECT-TOP-DRIVERS
090760         THRU 33129-SELECT-TOP-DRIVERS-EXIT
090770         VARYING WS-RANK-PASS FROM 1 BY 1
090780         UNTIL WS-RANK-PASS > 3.
090900 33199-RANK-RISK-FACTORS-EXIT.
091000     EXIT.
091100
091200 3311-FIND-MITIGATING-FACTOR.
091300     IF SG-RF-CONTRIB (SG-RF-IDX) < 0
091400         IF WS-MITIGATE-IDX = 0
091450             SET WS-MITIGATE-IDX TO SG-RF-IDX
091480         END-IF
091600     END-IF.
091900 33119-FIND-MITIGATING-FACTOR-EXIT.
092000     EXIT.
092010 EJECT
092020********************************************************************
092030*        SELECT-TOP-DRIVERS - ONE SELECTION-SORT PASS PER CALL,    *
092040*        VARIED 3 TIMES BY 331 TO PICK THE HIGHEST-CONTRIB        *
092050*        UNPICKED FACTOR REMAINING EACH PASS.  FEEDS WS-DRIVER-n-  *
092060*        NAME/CONTRIB FOR THE EXPLANATION TRACE BELOW - GLC-104.   *
092070********************************************************************
092080 3312-SELECT-TOP-DRIVERS.
092090     MOVE ZERO TO WS-BEST-CONTRIB.
092100     MOVE ZERO TO WS-BEST-IDX.
092110     PERFORM 33121-SCAN-FOR-BEST-DRIVER
092120         THRU 331219-SCAN-FOR-BEST-DRIVER-EXIT
092130         VARYING WS-SUB FROM 1 BY 1
092140         UNTIL WS-SUB > SG-RF-CNT.
092150     IF WS-BEST-IDX > 0
092160         ADD 1 TO WS-TOP-DRIVER-CNT
092170         EVALUATE WS-RANK-PASS
092180             WHEN 1
092190                 MOVE SG-RF-NAME (WS-BEST-IDX)
092200                     TO WS-DRIVER-1-NAME
092210                 MOVE SG-RF-CONTRIB (WS-BEST-IDX)
092220                     TO WS-DRIVER-1-CONTRIB
092230             WHEN 2
092240                 MOVE SG-RF-NAME (WS-BEST-IDX)
092250                     TO WS-DRIVER-2-NAME
092260                 MOVE SG-RF-CONTRIB (WS-BEST-IDX)
092270                     TO WS-DRIVER-2-CONTRIB
092280             WHEN OTHER
092290                 MOVE SG-RF-NAME (WS-BEST-IDX)
092300                     TO WS-DRIVER-3-NAME
092310                 MOVE SG-RF-CONTRIB (WS-BEST-IDX)
092320                     TO WS-DRIVER-3-CONTRIB
092330         END-EVALUATE
092340         MOVE 'Y' TO WS-RF-PICKED (WS-BEST-IDX)
092350     END-IF.
092360 33129-SELECT-TOP-DRIVERS-EXIT.
092370     EXIT.
092380
092390 33121-SCAN-FOR-BEST-DRIVER.
092400     IF SG-RF-CONTRIB (WS-SUB) > 0
092410         IF WS-RF-PICKED (WS-SUB) NOT = 'Y'
092420             IF SG-RF-CONTRIB (WS-SUB) > WS-BEST-CONTRIB
092430                 MOVE SG-RF-CONTRIB (WS-SUB) TO WS-BEST-CONTRIB
092440                 MOVE WS-SUB TO WS-BEST-IDX
092450             END-IF
092460         END-IF
092470     END-IF.
092480 331219-SCAN-FOR-BEST-DRIVER-EXIT.
092490     EXIT.
092500 EJECT
092600********************************************************************
092700*        BUILD THE RISK BREAKDOWN BAND SUMMARY TRACE               *
092800********************************************************************
092900 332-BUILD-EXPLANATION.
093000     EVALUATE TRUE
093100         WHEN WS-WORK-SCORE NOT LESS 71
093150             MOVE 'SIGNIFICANTLY EXCEEDS THE POLICY THRESHOLD'
093180                 TO WS-BAND-SUMMARY-TEXT
093300         WHEN WS-WORK-SCORE NOT LESS 31
093400             MOVE 'MODERATE POLICY CONCERN, CONDITIONAL REVIEW'
093500                 TO WS-BAND-SUMMARY-TEXT
093600         WHEN OTHER
093700             MOVE 'WITHIN ACCEPTABLE RISK PARAMETERS'
093800                 TO WS-BAND-SUMMARY-TEXT
093900     END-EVALUATE.
094000     DISPLAY 'RISK BREAKDOWN ITEM ' SG-ITEM-ID
094100             ' SCORE ' WS-WORK-SCORE
094150             ' DRIVERS ' WS-TOP-DRIVER-CNT
094200             ' BAND ' WS-BAND-SUMMARY-TEXT.
094220     DISPLAY '   TOP DRIVER 1 - ' WS-DRIVER-1-NAME
094240             ' CONTRIB ' WS-DRIVER-1-CONTRIB.
094260     DISPLAY '   TOP DRIVER 2 - ' WS-DRIVER-2-NAME
094280             ' CONTRIB ' WS-DRIVER-2-CONTRIB.
094300     DISPLAY '   TOP DRIVER 3 - ' WS-DRIVER-3-NAME
094320             ' CONTRIB ' WS-DRIVER-3-CONTRIB.
094400 33299-BUILD-EXPLANATION-EXIT.
094500     EXIT.
094600 EJECT
094700********************************************************************
094800*        ACTION RESOLVER - THREAT LEVEL DRIVES ALERT FLAG AND      *
094900*        GUARD STATUS LABEL FOR BOTH HARD VIOLATIONS AND SCORED    *
095000*        PLASTIC ITEMS (WHICH ALWAYS CARRY THREAT NONE).  PARAGRAPH*
095020*        341 BELOW BUILDS THE GUARD ACTION-RECOMMENDATION TEXT.    *
095100********************************************************************
095200 34-RESOLVE-ACTION.
095300     EVALUATE TRUE
095400         WHEN SG-THREAT-CRITICAL
095500             MOVE 'EMERGENCY     ' TO SG-DEC-STATUS-LABEL
095600             SET SG-ALERT-REQUIRED TO TRUE
095700             SET ALERT-REQUIRED TO TRUE
095800         WHEN SG-THREAT-HIGH
095900             MOVE 'ALERT         ' TO SG-DEC-STATUS-LABEL
096000             SET SG-ALERT-REQUIRED TO TRUE
096100             SET ALERT-REQUIRED TO TRUE
096200         WHEN SG-THREAT-MEDIUM OR SG-THREAT-LOW
096300             MOVE 'HOLD          ' TO SG-DEC-STATUS-LABEL
096400             SET SG-ALERT-NOT-REQUIRED TO TRUE
096500             SET ALERT-NOT-REQUIRED TO TRUE
096600         WHEN OTHER
096700             MOVE 'PROCEED       ' TO SG-DEC-STATUS-LABEL
096800             SET SG-ALERT-NOT-REQUIRED TO TRUE
096900             SET ALERT-NOT-REQUIRED TO TRUE
097000     END-EVALUATE.
097010     PERFORM 341-BUILD-ACTION-TEXT
097020         THRU 34199-BUILD-ACTION-TEXT-EXIT.
097100 3499-RESOLVE-ACTION-EXIT.
097200     EXIT.
097205 EJECT
097210********************************************************************
097215*        BUILD THE GUARD ACTION-RECOMMENDATION TEXT - THREAT-BASED *
097220*        TABLE FOR HARD POLICY VIOLATIONS, PLASTIC-POLICY TABLE    *
097225*        FOR SCORED ITEMS, FIXED TEXT WHEN THE ITEM IS OUT OF      *
097230*        SCOPE OF THE PLASTIC POLICY ALTOGETHER.  TRACED TO THE    *
097235*        JOB LOG THE SAME WAY THE RISK BREAKDOWN IS TRACED BY      *
097240*        PARAGRAPH 332.                                            *
097245*                                                                  *
097250*        08-14-07  AEP   ADDED PER SECURITY OFFICE AUDIT - GLC-101.*
097255********************************************************************
097260 341-BUILD-ACTION-TEXT.
097265     MOVE SPACES TO WS-ACTION-TEXT.
097270     IF HARD-POLICY-VIOLATION
097275         EVALUATE TRUE
097280             WHEN SG-THREAT-CRITICAL
097285                 MOVE 'DO NOT ALLOW ENTRY, SECURE ITEM, CONTACT PO'
097290-                     'LICE, DETAIN, FILE INCIDENT REPORT'
097295                     TO WS-ACTION-TEXT
097300             WHEN SG-THREAT-HIGH
097305                 MOVE 'CONFISCATE AND HOLD, LOG STUDENT, DISCIPLIN'
097310-                     'ARY ACTION' TO WS-ACTION-TEXT
097315             WHEN SG-THREAT-MEDIUM
097320                 MOVE 'CONFISCATE ITEM, INFORM STUDENT, ISSUE REC'
097325-                     'EIPT, LOG VIOLATION' TO WS-ACTION-TEXT
097330             WHEN SG-THREAT-LOW
097335                 MOVE 'CONFISCATE AND WARN, VERBAL WARNING, LOG'
097340                     TO WS-ACTION-TEXT
097345             WHEN OTHER
097350                 MOVE SPACES TO WS-ACTION-TEXT
097355         END-EVALUATE
097360     ELSE
097365         IF ITEM-WAS-SCORED
097370             EVALUATE TRUE
097375                 WHEN SG-DEC-IS-ALLOW
097380                     MOVE 'ALLOW ITEM, NO CONFISCATION'
097385                         TO WS-ACTION-TEXT
097390                 WHEN SG-DEC-IS-CONDITIONAL
097395                     MOVE 'CONFISCATE, RECEIPT, VERBAL WARNING, LO'
097400-                         'G, RECOMMEND POLICY REVIEW MEETING IF R'
097405-                         'EPEATED' TO WS-ACTION-TEXT
097410                 WHEN SG-DEC-IS-DISALLOW
097415                     MOVE 'CONFISCATE, RECEIPT, VERBAL WARNING, LO'
097420-                         'G' TO WS-ACTION-TEXT
097425             END-EVALUATE
097430         ELSE
097435             MOVE 'NO HARD POLICY VIOLATION / ITEM PERMITTED ON C'
097440-                 'AMPUS.' TO WS-ACTION-TEXT
097445         END-IF
097450     END-IF.
097455     DISPLAY 'ACTION RECOMMENDATION ITEM ' SG-ITEM-ID
097460             ' : ' WS-ACTION-TEXT.
097465 34199-BUILD-ACTION-TEXT-EXIT.
097470     EXIT.
097475 EJECT
097480********************************************************************
097485*                         END OF JOB                                *
097490********************************************************************
097495 4-END-OF-JOB.
097800     PERFORM 41-WRITE-STUDENT-MASTER-OUT
097900         THRU 4199-WRITE-STUDENT-MASTER-OUT-EXIT
098000         VARYING WS-STU-IDX FROM 1 BY 1
098100         UNTIL WS-STU-IDX > WS-STU-TABLE-CNT.
098200     PERFORM 43-PRINT-ALERTS
098300         THRU 4399-PRINT-ALERTS-EXIT.
098400     PERFORM 44-PRINT-TOTALS
098500         THRU 4499-PRINT-TOTALS-EXIT.
098600 499-END-OF-JOB-EXIT.
098700     EXIT.
098800 EJECT
098900********************************************************************
099000*           REWRITE THE STUDENT MASTER WITH NEW VIOLATION COUNTS   *
099100********************************************************************
099200 41-WRITE-STUDENT-MASTER-OUT.
099300     MOVE WS-STU-TBL-ID (WS-STU-IDX)       TO SG-STU-ID.
099400     MOVE WS-STU-TBL-NAME (WS-STU-IDX)     TO SG-STU-NAME.
099500     MOVE WS-STU-TBL-COURSE (WS-STU-IDX)   TO SG-STU-COURSE.
099600     MOVE WS-STU-TBL-YEAR (WS-STU-IDX)     TO SG-STU-YEAR-LEVEL.
099700     MOVE WS-STU-TBL-STATUS (WS-STU-IDX)   TO SG-STU-STATUS.
099800     MOVE WS-STU-TBL-ENR-DATE (WS-STU-IDX) TO SG-STU-ENROLL-DATE.
099900     MOVE WS-STU-TBL-VIOL-CNT (WS-STU-IDX) TO SG-STU-VIOL-CNT.
100000     WRITE STUDENT-MASTER-OUT-REC FROM SG-STUDENT-RECORD.
100100     IF NOT STUMOUT-OK
100200         DISPLAY MSG01-IO-ERROR 'STUMOUT ' WS-STUMOUT-FS
100300         GO TO EOJ99-ABEND
100400     END-IF.
100500 4199-WRITE-STUDENT-MASTER-OUT-EXIT.
100600     EXIT.
100700 EJECT
100800********************************************************************
100900*                    PRINT REPORT PAGE HEADINGS                    *
101000********************************************************************
101100 42-PRINT-HEADINGS.
101200     MOVE WS-RUN-DATE-PRINT TO WS-RPT-HDG-RUN-DATE.
101300     WRITE REPORT-REC FROM WS-RPT-HEADING-LINE
101400         AFTER ADVANCING TOP-OF-FORM.
101500     WRITE REPORT-REC FROM WS-RPT-COLUMN-LINE
101600         AFTER ADVANCING 2 LINES.
101700     IF NOT RPTOUT-OK
101800         DISPLAY MSG01-IO-ERROR 'RPTOUT  ' WS-RPTOUT-FS
101900         GO TO EOJ99-ABEND
102000     END-IF.
102100 4299-PRINT-HEADINGS-EXIT.
102200     EXIT.
102300 EJECT
102400********************************************************************
102500*             PRINT THE IMMEDIATE ALERT SECTION                    *
102600********************************************************************
102700 43-PRINT-ALERTS.
102800     IF WS-ALERT-TABLE-CNT = ZERO
102900         GO TO 4399-PRINT-ALERTS-EXIT
103000     END-IF.
103100     WRITE REPORT-REC FROM WS-RPT-ALERT-HEADING-LINE
103200         AFTER ADVANCING 2 LINES.
103300     PERFORM 431-PRINT-ONE-ALERT
103400         THRU 43199-PRINT-ONE-ALERT-EXIT
103500         VARYING WS-AL-IDX FROM 1 BY 1
103600         UNTIL WS-AL-IDX > WS-ALERT-TABLE-CNT.
103700 4399-PRINT-ALERTS-EXIT.
103800     EXIT.
103900
104000 431-PRINT-ONE-ALERT.
104100     MOVE WS-ALT-ITEM-ID (WS-AL-IDX)       TO WS-AL-ITEM-ID.
104200     MOVE WS-ALT-STUDENT-ID (WS-AL-IDX)    TO WS-AL-STUDENT-ID.
104300     MOVE WS-ALT-ITEM-NAME (WS-AL-IDX)     TO WS-AL-ITEM-NAME.
104400     MOVE WS-ALT-THREAT (WS-AL-IDX)        TO WS-AL-THREAT.
104500     MOVE WS-ALT-REASON (WS-AL-IDX)        TO WS-AL-REASON.
104600     WRITE REPORT-REC FROM WS-RPT-ALERT-LINE
104700         AFTER ADVANCING 1 LINES.
104800 43199-PRINT-ONE-ALERT-EXIT.
104900     EXIT.
105000 EJECT
105100********************************************************************
105200*                    PRINT CONTROL TOTALS                          *
105300********************************************************************
105400 44-PRINT-TOTALS.
105500     MOVE ZERO TO WS-STUDENTS-LINKED-CNT.
105600     PERFORM 441-COUNT-CHANGED-STUDENT
105700         THRU 44199-COUNT-CHANGED-STUDENT-EXIT
105800         VARYING WS-STU-IDX FROM 1 BY 1
105900         UNTIL WS-STU-IDX > WS-STU-TABLE-CNT.
106000     WRITE REPORT-REC FROM WS-RPT-TOTALS-HEADING-LINE
106100         AFTER ADVANCING 2 LINES.
106200     MOVE 'ITEMS READ'                     TO WS-TOT-LABEL.
106300     MOVE WS-ITEMS-READ-CNT                TO WS-TOT-VALUE.
106400     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
106500     MOVE 'ITEMS REJECTED'                 TO WS-TOT-LABEL.
106600     MOVE WS-ITEMS-REJECT-CNT              TO WS-TOT-VALUE.
106700     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
106800     MOVE 'ITEMS ALLOWED'                  TO WS-TOT-LABEL.
106900     MOVE WS-ITEMS-ALLOW-CNT               TO WS-TOT-VALUE.
107000     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
107100     MOVE 'ITEMS CONDITIONAL'              TO WS-TOT-LABEL.
107200     MOVE WS-ITEMS-COND-CNT                TO WS-TOT-VALUE.
107300     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
107400     MOVE 'ITEMS DISALLOWED'               TO WS-TOT-LABEL.
107500     MOVE WS-ITEMS-DISALLOW-CNT            TO WS-TOT-VALUE.
107600     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
107700     MOVE 'HARD POLICY VIOLATIONS'         TO WS-TOT-LABEL.
107800     MOVE WS-HARD-VIOL-CNT                 TO WS-TOT-VALUE.
107900     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
108000     MOVE 'IMMEDIATE ALERTS'               TO WS-TOT-LABEL.
108100     MOVE WS-ALERT-CNT                     TO WS-TOT-VALUE.
108200     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
108300     MOVE 'STUDENTS WITH NEW VIOLATIONS'   TO WS-TOT-LABEL.
108400     MOVE WS-STUDENTS-LINKED-CNT           TO WS-TOT-VALUE.
108500     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
108600     MOVE 'SUM OF RISK SCORES (SCORED ITEMS)' TO WS-TOT-LABEL.
108700     MOVE WS-SCORE-TOTAL                   TO WS-TOT-VALUE.
108800     WRITE REPORT-REC FROM WS-RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
108900     IF NOT RPTOUT-OK
109000         DISPLAY MSG01-IO-ERROR 'RPTOUT  ' WS-RPTOUT-FS
109100         GO TO EOJ99-ABEND
109200     END-IF.
109300 4499-PRINT-TOTALS-EXIT.
109400     EXIT.
109500
109600 441-COUNT-CHANGED-STUDENT.
109700     IF WS-STU-TBL-CHANGED (WS-STU-IDX)
109800         ADD 1 TO WS-STUDENTS-LINKED-CNT
109900     END-IF.
110000 44199-COUNT-CHANGED-STUDENT-EXIT.
110100     EXIT.
110200 EJECT
110300********************************************************************
110400*                        CLOSE ALL FILES                           *
110500********************************************************************
110600 EOJ9-CLOSE-FILES.
110700     CLOSE STUDENT-MASTER
110800           ITEM-FILE
110900           DECISION-FILE
111000           STUDENT-MASTER-OUT
111100           DECISION-REPORT.
111200     DISPLAY 'SGGATEDS - ITEMS READ       : ' WS-ITEMS-READ-CNT.
111300     DISPLAY 'SGGATEDS - ITEMS REJECTED   : ' WS-ITEMS-REJECT-CNT.
111400     DISPLAY 'SGGATEDS - DECISIONS WRITTEN: ' WS-ITEMS-ALLOW-CNT
111500             WS-ITEMS-COND-CNT WS-ITEMS-DISALLOW-CNT.
111600     GO TO EOJ9999-EXIT.
111700 EOJ99-ABEND.
111800     DISPLAY 'SGGATEDS ABENDING - SEE MESSAGES ABOVE'.
112000     MOVE 16 TO RETURN-CODE.
112500 EOJ9999-EXIT.
112600     EXIT.
