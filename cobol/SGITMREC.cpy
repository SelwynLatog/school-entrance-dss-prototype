000100******************************************************************
000200*                                                                *
000300*    SGITMREC  --  GATE ENTRY ITEM LOG RECORD                    *
000400*                                                                *
000500*    ONE OCCURRENCE PER ITEM PRESENTED AT THE CAMPUS ENTRANCE.   *
000600*    KEYED BY SG-ITEM-ID, A SEQUENTIAL LOG ENTRY NUMBER ASSIGNED *
000700*    BY SGGATEDS WHEN THE INCOMING VALUE IS ZERO.                *
000800*                                                                *
000900*    RECORD LENGTH 169 BYTES, FIXED SEQUENTIAL.                  *
001000*                                                                *
001100*    08-88  JC   ORIGINAL LAYOUT FOR GATE LOG CONVERSION PROJECT *
001200*    02-24  RDM  ADDED SG-ITEM-REPLACE TO SUPPORT RISK RUBRIC    *
001300*    09-24  JC   WIDENED SG-ITEM-FUNCTION TO X(12) PER AUDIT     *
001400*                                                                *
001500******************************************************************
001600 01  SG-ITEM-RECORD.
001700     05  SG-ITEM-ID                  PIC 9(05).
001800     05  SG-ITEM-STUDENT-ID          PIC X(10).
001900     05  SG-ITEM-NAME                PIC X(30).
002000     05  SG-ITEM-BRAND               PIC X(15).
002100     05  SG-ITEM-PRIMARY-CAT         PIC X(20).
002200         88  SG-PRICAT-PLASTIC       VALUE 'SINGLE_USE_PLASTIC  '.
002300         88  SG-PRICAT-WEAPON        VALUE 'WEAPON              '.
002400         88  SG-PRICAT-ALCOHOL       VALUE 'ALCOHOL             '.
002500         88  SG-PRICAT-TOBACCO       VALUE 'TOBACCO             '.
002600         88  SG-PRICAT-PROHIBITED    VALUE 'PROHIBITED_SUBSTANCE'.
002700         88  SG-PRICAT-ALLOWED       VALUE 'ALLOWED             '.
002800     05  SG-ITEM-SECONDARY-CAT       PIC X(20).
002900         88  SG-SECCAT-FOOD-CONT     VALUE 'FOOD_CONTAINER      '.
003000         88  SG-SECCAT-BEV-CONT      VALUE 'BEVERAGE_CONTAINER  '.
003100         88  SG-SECCAT-PACKAGING     VALUE 'PACKAGING           '.
003200         88  SG-SECCAT-FOOD-ACC      VALUE 'FOOD_ACCESSORY      '.
003300         88  SG-SECCAT-SMOKING       VALUE 'SMOKING_PRODUCT     '.
003400         88  SG-SECCAT-E-SMOKING     VALUE 'ELECTRONIC_SMOKING  '.
003500         88  SG-SECCAT-SHARP         VALUE 'SHARP_OBJECT        '.
003600         88  SG-SECCAT-FIREARM       VALUE 'FIREARM             '.
003700         88  SG-SECCAT-ILLEGAL-SUB   VALUE 'ILLEGAL_SUBSTANCE   '.
003800         88  SG-SECCAT-CHEMICAL      VALUE 'CHEMICAL_SUBSTANCE  '.
003900         88  SG-SECCAT-ALC-BEV       VALUE 'ALCOHOLIC_BEVERAGE  '.
004000     05  SG-ITEM-FUNCTION            PIC X(12).
004100         88  SG-FUNC-UTENSIL         VALUE 'UTENSIL     '.
004200         88  SG-FUNC-CONTAINER       VALUE 'CONTAINER   '.
004300         88  SG-FUNC-PACKAGING       VALUE 'PACKAGING   '.
004400         88  SG-FUNC-TOOL            VALUE 'TOOL        '.
004500         88  SG-FUNC-CONSUMABLE      VALUE 'CONSUMABLE  '.
004600         88  SG-FUNC-OTHER           VALUE 'OTHER       '.
004700     05  SG-ITEM-CONSUMPTION-CTX     PIC X(14).
004800         88  SG-CTX-SCHOOL-USE       VALUE 'SCHOOL_USE    '.
004900         88  SG-CTX-TAKEOUT          VALUE 'TAKEOUT       '.
005000         88  SG-CTX-FOOD             VALUE 'FOOD          '.
005100         88  SG-CTX-BEVERAGE         VALUE 'BEVERAGE      '.
005200         88  SG-CTX-PERSONAL-USE     VALUE 'PERSONAL_USE  '.
005300         88  SG-CTX-UNKNOWN          VALUE 'UNKNOWN       '.
005400     05  SG-ITEM-USAGE-TYPE          PIC X(10).
005500         88  SG-USAGE-SINGLE         VALUE 'SINGLE_USE'.
005600         88  SG-USAGE-REUSABLE       VALUE 'REUSABLE  '.
005700         88  SG-USAGE-OTHER          VALUE 'OTHER     '.
005800     05  SG-ITEM-REPLACE             PIC X(06).
005900         88  SG-REPLACE-HIGH         VALUE 'HIGH  '.
006000         88  SG-REPLACE-MEDIUM       VALUE 'MEDIUM'.
006100         88  SG-REPLACE-LOW          VALUE 'LOW   '.
006200     05  SG-ITEM-STATUS              PIC X(10).
006300         88  SG-ITEMST-HELD          VALUE 'HELD      '.
006400         88  SG-ITEMST-RELEASED      VALUE 'RELEASED  '.
006500     05  SG-ITEM-QUANTITY            PIC 9(03).
006600     05  SG-ITEM-LOG-DATE            PIC 9(08).
006700     05  SG-ITEM-LOG-TIME            PIC 9(06).
