000100******************************************************************
000200*                                                                *
000300*    SGMNTREC  --  ITEM / STUDENT LOG MAINTENANCE TRANSACTION     *
000400*                                                                *
000500*    READ BY SGLOGMNT.  SG-MNT-TRANS-CODE SELECTS WHICH OF THE   *
000600*    FIVE MAINTENANCE ACTIONS APPLIES; SG-MNT-ITEM-DATA AND      *
000700*    SG-MNT-STUDENT-DATA REDEFINE THE SAME AREA BECAUSE A GIVEN  *
000800*    TRANSACTION CARRIES EITHER ITEM DATA OR STUDENT DATA, NEVER *
000900*    BOTH.                                                       *
001000*                                                                *
001100*    06-24  RDM  ORIGINAL LAYOUT FOR LOG MAINTENANCE REWRITE     *
001200*    11-24  RDM  ADDED UV (UNLINK VIOLATION) TRANSACTION CODE    *
001300*                                                                *
001400******************************************************************
001500 01  SG-MAINT-RECORD.
001600     05  SG-MNT-TRANS-CODE           PIC X(02).
001700         88  SG-MNT-REG-ITEM         VALUE 'RI'.
001800         88  SG-MNT-REL-ITEM         VALUE 'EI'.
001900         88  SG-MNT-REG-STUDENT      VALUE 'RS'.
002000         88  SG-MNT-LINK-VIOL        VALUE 'LV'.
002100         88  SG-MNT-UNLINK-VIOL      VALUE 'UV'.
002200     05  SG-MNT-ITEM-ID              PIC 9(05).
002300     05  SG-MNT-STUDENT-ID           PIC X(10).
002400     05  SG-MNT-DATA.
002500         10  SG-MNT-ITEM-DATA.
002600             15  SG-MNT-ITEM-NAME        PIC X(30).
002700             15  SG-MNT-ITEM-BRAND       PIC X(15).
002800             15  SG-MNT-ITEM-PRIMARY-CAT PIC X(20).
002900             15  SG-MNT-ITEM-SECOND-CAT  PIC X(20).
003000             15  SG-MNT-ITEM-FUNCTION    PIC X(12).
003100             15  SG-MNT-ITEM-CTX         PIC X(14).
003200             15  SG-MNT-ITEM-USAGE       PIC X(10).
003300             15  SG-MNT-ITEM-REPLACE     PIC X(06).
003400             15  SG-MNT-ITEM-QUANTITY    PIC 9(03).
003500             15  SG-MNT-ITEM-LOG-DATE    PIC 9(08).
003600             15  SG-MNT-ITEM-LOG-TIME    PIC 9(06).
003700         10  SG-MNT-STUDENT-DATA REDEFINES SG-MNT-ITEM-DATA.
003800             15  SG-MNT-STU-NAME         PIC X(30).
003900             15  SG-MNT-STU-COURSE       PIC X(20).
004000             15  SG-MNT-STU-YEAR         PIC 9(01).
004100             15  SG-MNT-STU-STATUS       PIC X(10).
004200             15  SG-MNT-STU-ENROLL-DATE  PIC 9(08).
004300             15  FILLER                  PIC X(75).
