000100******************************************************************
000200*                                                                *
000300*    SGSTUREC  --  CAMPUS STUDENT / OUTSIDER MASTER RECORD        *
000400*                                                                *
000500*    ONE ENTRY PER STUDENT OR REGISTERED OUTSIDER. KEYED BY      *
000600*    SG-STU-ID. SG-STU-VIOL-CNT IS MAINTAINED BY SGGATEDS EACH   *
000700*    TIME A CONFISCATED ITEM IS LINKED TO THE STUDENT.           *
000800*                                                                *
000900*    RECORD LENGTH 82 BYTES, FIXED SEQUENTIAL.                   *
001000*                                                                *
001100*    08-88  JC   ORIGINAL LAYOUT FOR GATE LOG CONVERSION PROJECT *
001200*    06-24  RDM  ADDED SG-STU-VIOL-CNT FOR VIOLATION LINKAGE     *
001300*                                                                *
001400******************************************************************
001500 01  SG-STUDENT-RECORD.
001600     05  SG-STU-ID                   PIC X(10).
001700     05  SG-STU-NAME                 PIC X(30).
001800     05  SG-STU-COURSE               PIC X(20).
001900     05  SG-STU-YEAR-LEVEL           PIC 9(01).
002000     05  SG-STU-STATUS               PIC X(10).
002100         88  SG-STUST-ENROLLED       VALUE 'ENROLLED  '.
002200         88  SG-STUST-OUTSIDER       VALUE 'OUTSIDER  '.
002300         88  SG-STUST-SUSPENDED      VALUE 'SUSPENDED '.
002400     05  SG-STU-ENROLL-DATE          PIC 9(08).
002500     05  SG-STU-VIOL-CNT             PIC 9(03).
