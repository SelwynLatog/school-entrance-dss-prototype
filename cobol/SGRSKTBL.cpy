000100******************************************************************
000200*                                                                *
000300*    SGRSKTBL  --  RISK FACTOR EXPLAINABILITY WORK TABLE          *
000400*                                                                *
000500*    BUILT BY SGGATEDS PARAGRAPH 33-SCORE-ITEM FOR EACH           *
000600*    SINGLE_USE_PLASTIC ITEM THAT PASSES THE HARD POLICY GATE.   *
000700*    UP TO SEVEN FACTORS MAY BE RECORDED PER ITEM (BASE RISK,    *
000800*    USAGE TYPE, REPLACEABILITY, SECONDARY CATEGORY, FUNCTION,   *
000900*    CONSUMPTION CONTEXT, QUANTITY BONUS).  NOT RE-WRITTEN TO    *
001000*    DISK -- WORKING-STORAGE ONLY, USED BY 331/332 TO BUILD THE  *
001100*    TOP-DRIVER AND MITIGATING-FACTOR EXPLANATION TEXT.          *
001200*                                                                *
001300*    09-24  JC   ORIGINAL TABLE FOR RISK RUBRIC REBUILD          *
001400*                                                                *
001500******************************************************************
001600 01  SG-RISK-TABLE.
001700     05  SG-RF-CNT                   PIC S9(04) COMP VALUE ZERO.
001800     05  SG-RISK-FACTOR OCCURS 7 TIMES
001900                        INDEXED BY SG-RF-IDX.
002000         10  SG-RF-NAME              PIC X(20).
002100         10  SG-RF-VALUE             PIC X(20).
002200         10  SG-RF-CONTRIB           PIC S9(03).
002300         10  SG-RF-DESC              PIC X(60).
002400     05  FILLER                      PIC X(04) VALUE SPACES.
002500 01  SG-RISK-TABLE-BYTES REDEFINES SG-RISK-TABLE
002600                                    PIC X(727).
