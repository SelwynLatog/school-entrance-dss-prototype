000100******************************************************************
000200*                                                                *
000300*    SGDECREC  --  GATE DECISION OUTPUT RECORD                   *
000400*                                                                *
000500*    ONE RECORD WRITTEN BY SGGATEDS FOR EVERY ITEM EVALUATED.    *
000600*    SG-DEC-SCORE IS -1 WHEN THE ITEM WAS NOT SCORED (A HARD     *
000700*    POLICY HIT OR AN ITEM OUT OF SCOPE OF THE PLASTIC POLICY).  *
000800*                                                                *
000900*    RECORD LENGTH 143 BYTES, FIXED SEQUENTIAL.                  *
001000*                                                                *
001100*    09-24  JC   ORIGINAL LAYOUT FOR GATE LOG CONVERSION PROJECT *
001200*                                                                *
001300******************************************************************
001400 01  SG-DECISION-RECORD.
001500     05  SG-DEC-ITEM-ID              PIC 9(05).
001600     05  SG-DEC-STUDENT-ID           PIC X(10).
001700     05  SG-DEC-ITEM-NAME            PIC X(30).
001800     05  SG-DEC-DECISION             PIC X(12).
001900         88  SG-DEC-IS-ALLOW         VALUE 'ALLOW       '.
002000         88  SG-DEC-IS-CONDITIONAL   VALUE 'CONDITIONAL '.
002100         88  SG-DEC-IS-DISALLOW      VALUE 'DISALLOW    '.
002200     05  SG-DEC-RISK-SCORE           PIC S9(03).
002300     05  SG-DEC-THREAT-LEVEL         PIC X(08).
002400         88  SG-THREAT-NONE          VALUE 'NONE    '.
002500         88  SG-THREAT-LOW           VALUE 'LOW     '.
002600         88  SG-THREAT-MEDIUM        VALUE 'MEDIUM  '.
002700         88  SG-THREAT-HIGH          VALUE 'HIGH    '.
002800         88  SG-THREAT-CRITICAL      VALUE 'CRITICAL'.
002900     05  SG-DEC-ALERT-FLAG           PIC X(01).
003000         88  SG-ALERT-REQUIRED       VALUE 'Y'.
003100         88  SG-ALERT-NOT-REQUIRED   VALUE 'N'.
003200     05  SG-DEC-STATUS-LABEL         PIC X(14).
003300     05  SG-DEC-REASON               PIC X(60).
